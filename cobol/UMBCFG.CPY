000100******************************************************************
000200* COPY        : UMBCFG                                          *
000300* DESCRIPCION : ESTRUCTURA CONFIGURACION DE FACTURA POR MES     *
000400*             : DE COMEDOR (PERIODO, DIAS DE OPERACION, MULTA)  *
000500* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS            *
000600* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700* FECHA       : 28/03/1985                                       *
000800* USADO POR   : UMB1C01, UMB2C01, UMB3C01, UMB6C01               *
000900******************************************************************
001000 01  REG-UMBCFG.
001100     02  UMBC-LLAVE.
001200         03  UMBC-MESS-ID           PIC 9(04).
001300         03  UMBC-CFG-MONTH         PIC 9(02).
001400         03  UMBC-CFG-YEAR          PIC 9(04).
001500     02  UMBC-START-DATE            PIC 9(08).
001600     02  UMBC-START-DATE-R REDEFINES UMBC-START-DATE.
001700         03  UMBC-START-ANIO        PIC 9(04).
001800         03  UMBC-START-MES         PIC 9(02).
001900         03  UMBC-START-DIA         PIC 9(02).
002000     02  UMBC-END-DATE              PIC 9(08).
002100     02  UMBC-END-DATE-R REDEFINES UMBC-END-DATE.
002200         03  UMBC-END-ANIO          PIC 9(04).
002300         03  UMBC-END-MES           PIC 9(02).
002400         03  UMBC-END-DIA           PIC 9(02).
002500     02  UMBC-OPERATING-DAYS        PIC 9(02).
002600     02  UMBC-FINE-AMOUNT           PIC S9(07)V99.
002700     02  FILLER                     PIC X(07).
