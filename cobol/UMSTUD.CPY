000100******************************************************************
000200* COPY        : UMSTUD                                          *
000300* DESCRIPCION : ESTRUCTURA MAESTRO DE ESTUDIANTES               *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS            *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 14/03/1985                                       *
000700* MODIFICADO  : 02/11/1999  Y2K - VER CAMBIOS EN EL PROGRAMA     *
000800*             : 19/07/2006  PEDR SE ELIMINAN TELEFONO/CORREO,    *
000900*             : NO SE USAN EN NINGUNA VALIDACION NI REPORTE      *
001000* USADO POR   : UMB1C01, UMB2C01, UMB3C01, UMB4C01, UMB5C01      *
001100******************************************************************
001200 01  REG-UMSTUD.
001300     02  UMST-LLAVE.
001400         03  UMST-STUDENT-ID        PIC 9(06).
001500     02  UMST-ENTRY-NUMBER          PIC X(12).
001600     02  UMST-ENTRY-NUMBER-R REDEFINES UMST-ENTRY-NUMBER.
001700         03  UMST-ENTRY-ANIO        PIC X(04).
001800         03  UMST-ENTRY-PROGRAMA    PIC X(03).
001900         03  UMST-ENTRY-SERIE       PIC X(05).
002000     02  UMST-STUDENT-NAME          PIC X(30).
002100     02  UMST-HOSTEL-ID             PIC 9(04).
002200     02  UMST-ROOM-NUMBER           PIC X(06).
002300     02  UMST-ACTIVE-FLAG           PIC X(01).
002400         88  UMST-ACTIVO                      VALUE 'Y'.
002500         88  UMST-INACTIVO                    VALUE 'N'.
002600     02  FILLER                     PIC X(17).
