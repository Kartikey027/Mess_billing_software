000100******************************************************************
000200* FECHA       : 30/03/1990                                      *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS             *
000500* PROGRAMA    : UMB6C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DE PARAMETROS DE FACTURACION.      *
000800*             : ACTUALIZA LA TARIFA POR DIA, EL PORCENTAJE DE    *
000900*             : IVA, Y LA CONFIGURACION DE FACTURA (PERIODO,     *
001000*             : DIAS DE OPERACION Y MULTA) DE CADA MESA Y MES.   *
001100* ARCHIVOS    : UMSTGR=IO,UMBCFG=IO                              *
001200* ACCION (ES) : S=ACTUALIZA SETTING, B=ACTUALIZA CONFIG. FACTURA*
001300* INSTALADO   : 30/03/1990                                      *
001400* BPM/RATIONAL: 541213                                          *
001500* NOMBRE      : MANTENIMIENTO DE PARAMETROS DE FACTURACION       *
001600* DESCRIPCION : ALTA/REEMPLAZO DE SETTINGS Y CONFIG. DE FACTURA  *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. UMB6C01.
002000 AUTHOR. E RAMIREZ.
002100 INSTALLATION. DEPTO SISTEMAS - RESIDENCIAS UNIVERSITARIAS.
002200 DATE-WRITTEN. 30/03/1990.
002300 DATE-COMPILED.
002400 SECURITY. CONFIDENCIAL - USO INTERNO UNIVERSITARIO.
002500******************************************************************
002600*                  H I S T O R I A L   D E   C A M B I O S       *
002700******************************************************************
002800* 30/03/1990  PEDR  CREACION DEL PROGRAMA, VERSION INICIAL, SOLO *
002900*             ACTUALIZABA LA TARIFA POR DIA                      *
003000* 15/11/1991  PEDR  SE AGREGA EL SETTING DE PORCENTAJE DE IVA    *
003100* 08/06/1993  RMCH  REQ. 5380 SE AGREGA LA ACTUALIZACION DE LA   *
003200*             CONFIGURACION DE FACTURA POR MESA Y MES            *
003300* 20/02/1996  LQAM  SE UNIFICA LA GRABACION DE AMBOS TIPOS DE    *
003400*             PARAMETRO EN UN SOLO PROGRAMA CON CODIGO DE ACCION*
003500* 17/02/1999  EEDR  Y2K - AMPLIACION DE ANIO A 4 DIGITOS EN      *
003600*             LA CONFIGURACION DE FACTURA                        *
003700* 02/11/1999  EEDR  Y2K - PRUEBAS DE REGRESION SOBRE SIGLO XXI   *
003800* 22/10/2005  EEDR  REQ. 5811 SE RECHAZA LA TARIFA MENOR O       *
003900*             IGUAL A CERO Y EL IVA NEGATIVO                     *
004000* 14/03/2012  PEDR  REQ. 6489 SE GRABA POR REEMPLAZO EN LUGAR    *
004100*             DE RECHAZAR EL SETTING O CONFIGURACION EXISTENTE  *
004200* 30/08/2018  EDRD  REQ. 7102 SE ESTANDARIZA EL MANEJO DE        *
004300*             ERRORES DE APERTURA CON LA RUTINA COMUN UMBFSE1    *
004400* 11/11/2023  EDRD  TICKET 229256 SE AGREGA MENSAJE DE          *
004500*             CONFIRMACION AL TERMINAR LA ACTUALIZACION          *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS FACTURABLE IS 'A' THRU 'Z'
005200     UPSI-0 OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500******************************************************************
005600*              A R C H I V O S   D E   P A R A M E T R O S       *
005700******************************************************************
005800     SELECT UMSTGR-FILE ASSIGN TO UMSTGR
005900            ORGANIZATION  IS INDEXED
006000            ACCESS MODE   IS DYNAMIC
006100            RECORD KEY    IS UMPR-LLAVE
006200            FILE STATUS   IS FS-UMSTGR
006300                              FSE-UMSTGR.
006400     SELECT UMBCFG-FILE ASSIGN TO UMBCFG
006500            ORGANIZATION  IS INDEXED
006600            ACCESS MODE   IS DYNAMIC
006700            RECORD KEY    IS UMBC-LLAVE
006800            FILE STATUS   IS FS-UMBCFG
006900                              FSE-UMBCFG.
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               D E F I N I C I O N   D E   A R C H I V O S      *
007400******************************************************************
007500 FD  UMSTGR-FILE.
007600     COPY UMSTGR.
007700 FD  UMBCFG-FILE.
007800     COPY UMBCFG.
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*          RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
008200******************************************************************
008300 01  WKS-FS-STATUS.
008400     02  FS-UMSTGR            PIC 9(02) VALUE ZEROES.
008500     02  FSE-UMSTGR.
008600         04  FSE-RETURN-P     PIC S9(4) COMP-5 VALUE 0.
008700         04  FSE-FUNCT-P      PIC S9(4) COMP-5 VALUE 0.
008800         04  FSE-FEED-P       PIC S9(4) COMP-5 VALUE 0.
008900     02  FS-UMBCFG            PIC 9(02) VALUE ZEROES.
009000     02  FSE-UMBCFG.
009100         04  FSE-RETURN-C     PIC S9(4) COMP-5 VALUE 0.
009200         04  FSE-FUNCT-C      PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FEED-C       PIC S9(4) COMP-5 VALUE 0.
009400     02  FILLER               PIC X(08) VALUE SPACES.
009500     02  PROGRAMA             PIC X(08) VALUE 'UMB6C01'.
009600     02  ARCHIVO              PIC X(08) VALUE SPACES.
009700     02  ACCION               PIC X(10) VALUE SPACES.
009800     02  LLAVE                PIC X(32) VALUE SPACES.
009900     02  FILLER               PIC X(10) VALUE SPACES.
010000******************************************************************
010100*              PARAMETROS DE ENTRADA (SYSIN)                     *
010200*     EL CODIGO DE ACCION DEFINE COMO SE INTERPRETAN LOS 38      *
010300*     BYTES RESTANTES DE LA ENTRADA, VER REDEFINES ABAJO         *
010400******************************************************************
010500 01  WKS-PARM-ENTRADA.
010600     02  WKS-ACCION-CODIGO    PIC X(01).
010700         88  ACCION-SETTINGS            VALUE 'S'.
010800         88  ACCION-BILLCFG              VALUE 'B'.
010900     02  WKS-PARM-DATOS       PIC X(38).
011000     02  FILLER               PIC X(01) VALUE SPACE.
011100 01  WKS-PARM-SETTINGS-R REDEFINES WKS-PARM-ENTRADA.
011200     02  FILLER                  PIC X(01).
011300     02  WKS-PARM-SETTING-KEY    PIC X(20).
011400     02  WKS-PARM-SETTING-VALUE  PIC 9(07)V99.
011500     02  FILLER                  PIC X(10).
011600 01  WKS-PARM-BILLCFG-R REDEFINES WKS-PARM-ENTRADA.
011700     02  FILLER                   PIC X(01).
011800     02  WKS-PARM-MESS-ID         PIC 9(04).
011900     02  WKS-PARM-CFG-MONTH       PIC 9(02).
012000     02  WKS-PARM-CFG-YEAR        PIC 9(04).
012100     02  WKS-PARM-START-DATE      PIC 9(08).
012200     02  WKS-PARM-END-DATE        PIC 9(08).
012300     02  WKS-PARM-OPERATING-DAYS  PIC 9(02).
012400     02  WKS-PARM-FINE-AMOUNT     PIC S9(07)V99.
012500     02  FILLER                   PIC X(02).
012600 01  WKS-PARM-RESPALDO-R REDEFINES WKS-PARM-ENTRADA.
012700     02  WKS-PARM-RESPALDO        PIC X(40).
012800******************************************************************
012900*   CONTADOR Y SWITCH DE VALIDACION (HABITO DE 77 NIVELES)       *
013000******************************************************************
013100 77  WKS-REG-PROCESADOS          PIC 9(02) COMP VALUE ZEROES.
013200 77  WKS-SETTING-OK               PIC 9(01) VALUE 1.
013300     88  SETTING-ES-VALIDA                 VALUE 1.
013400 01  WKS-MONTO-EDIT               PIC Z,ZZZ,ZZ9.99.
013500******************************************************************
013600 PROCEDURE DIVISION.
013700******************************************************************
013800*               S E C C I O N    P R I N C I P A L               *
013900******************************************************************
014000 000-MAIN SECTION.
014100     PERFORM 010-APERTURA-ARCHIVOS
014200     PERFORM 020-ACEPTA-PARAMETROS
014300     EVALUATE TRUE
014400        WHEN ACCION-SETTINGS
014500             PERFORM 030-ACTUALIZA-SETTING
014600        WHEN ACCION-BILLCFG
014700             PERFORM 050-ACTUALIZA-BILLCFG
014800        WHEN OTHER
014900             DISPLAY '>>> CODIGO DE ACCION INVALIDO <<<'
015000     END-EVALUATE
015100     PERFORM 999-CIERRA-ARCHIVOS
015200     STOP RUN.
015300 000-MAIN-E. EXIT.
015400
015500******************************************************************
015600 010-APERTURA-ARCHIVOS SECTION.
015700     OPEN I-O UMSTGR-FILE UMBCFG-FILE
015800     IF FS-UMSTGR NOT = 0 AND NOT = 05
015900        MOVE 'UMSTGR' TO ARCHIVO
016000        PERFORM 995-AVISA-ERROR-APERTURA
016100     END-IF
016200     IF FS-UMBCFG NOT = 0 AND NOT = 05
016300        MOVE 'UMBCFG' TO ARCHIVO
016400        PERFORM 995-AVISA-ERROR-APERTURA
016500     END-IF.
016600 010-APERTURA-ARCHIVOS-E. EXIT.
016700
016800 995-AVISA-ERROR-APERTURA SECTION.
016900     MOVE 'OPEN'   TO ACCION
017000     MOVE SPACES   TO LLAVE
017100     CALL 'UMBFSE1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017200                           FS-UMBCFG, FSE-UMBCFG
017300     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE
017400     PERFORM 999-CIERRA-ARCHIVOS
017500     MOVE 91 TO RETURN-CODE
017600     STOP RUN.
017700 995-AVISA-ERROR-APERTURA-E. EXIT.
017800
017900 020-ACEPTA-PARAMETROS SECTION.
018000     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
018100 020-ACEPTA-PARAMETROS-E. EXIT.
018200
018300******************************************************************
018400*   LA TARIFA POR DIA DEBE SER MAYOR A CERO Y EL PORCENTAJE DE   *
018500*   IVA NO PUEDE SER NEGATIVO (REQ. 5811)                        *
018600******************************************************************
018700 030-ACTUALIZA-SETTING SECTION.
018800     PERFORM 035-VALIDA-SETTING
018900     IF SETTING-ES-VALIDA
019000        PERFORM 040-GRABA-SETTING
019100     END-IF.
019200 030-ACTUALIZA-SETTING-E. EXIT.
019300
019400 035-VALIDA-SETTING SECTION.
019500     MOVE 1 TO WKS-SETTING-OK
019600     IF WKS-PARM-SETTING-KEY = 'PER-DAY-RATE'
019700        AND WKS-PARM-SETTING-VALUE NOT > 0
019800        MOVE 0 TO WKS-SETTING-OK
019900        DISPLAY '>>> TARIFA POR DIA DEBE SER MAYOR A CERO <<<'
020000     END-IF
020100     IF WKS-PARM-SETTING-KEY = 'GST-PERCENT'
020200        AND WKS-PARM-SETTING-VALUE < 0
020300        MOVE 0 TO WKS-SETTING-OK
020400        DISPLAY '>>> PORCENTAJE DE IVA NO PUEDE SER NEGATIVO <<<'
020500     END-IF.
020600 035-VALIDA-SETTING-E. EXIT.
020700
020800 040-GRABA-SETTING SECTION.
020900     MOVE WKS-PARM-SETTING-KEY   TO UMPR-SETTING-KEY
021000     MOVE WKS-PARM-SETTING-VALUE TO UMPR-SETTING-VALUE
021100     READ UMSTGR-FILE KEY IS UMPR-LLAVE
021200          INVALID KEY
021300             WRITE REG-UMSTGR
021400          NOT INVALID KEY
021500             REWRITE REG-UMSTGR
021600     END-READ
021700     ADD 1 TO WKS-REG-PROCESADOS
021800     MOVE WKS-PARM-SETTING-VALUE TO WKS-MONTO-EDIT
021900     DISPLAY '>>> SETTING ACTUALIZADO: ' WKS-PARM-SETTING-KEY
022000             ' = ' WKS-MONTO-EDIT.
022100 040-GRABA-SETTING-E. EXIT.
022200
022300******************************************************************
022400*   LA CONFIGURACION DE FACTURA SE GRABA POR REEMPLAZO, SIN      *
022500*   VALIDACION ADICIONAL DE PERIODO (REQ. 6489)                  *
022600******************************************************************
022700 050-ACTUALIZA-BILLCFG SECTION.
022800     MOVE WKS-PARM-MESS-ID        TO UMBC-MESS-ID
022900     MOVE WKS-PARM-CFG-MONTH      TO UMBC-CFG-MONTH
023000     MOVE WKS-PARM-CFG-YEAR       TO UMBC-CFG-YEAR
023100     MOVE WKS-PARM-START-DATE     TO UMBC-START-DATE
023200     MOVE WKS-PARM-END-DATE       TO UMBC-END-DATE
023300     MOVE WKS-PARM-OPERATING-DAYS TO UMBC-OPERATING-DAYS
023400     MOVE WKS-PARM-FINE-AMOUNT    TO UMBC-FINE-AMOUNT
023500     READ UMBCFG-FILE KEY IS UMBC-LLAVE
023600          INVALID KEY
023700             WRITE REG-UMBCFG
023800          NOT INVALID KEY
023900             REWRITE REG-UMBCFG
024000     END-READ
024100     ADD 1 TO WKS-REG-PROCESADOS
024200     DISPLAY '>>> CONFIGURACION DE FACTURA ACTUALIZADA <<<'.
024300 050-ACTUALIZA-BILLCFG-E. EXIT.
024400
024500 999-CIERRA-ARCHIVOS SECTION.
024600     CLOSE UMSTGR-FILE UMBCFG-FILE.
024700 999-CIERRA-ARCHIVOS-E. EXIT.
