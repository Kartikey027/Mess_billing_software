000100******************************************************************
000200* FECHA       : 14/03/1985                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS             *
000500* PROGRAMA    : UMB1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA FACTURA MENSUAL DE UN COMEDOR A       *
000800*             : PARTIR DE LA RESIDENCIA INDICADA, EL MES Y EL    *
000900*             : ANIO.  ACUMULA ESTUDIANTES ACTIVOS, DIAS DE      *
001000*             : AUSENCIA, CALCULA SUBTOTAL, IGV Y MULTA, Y       *
001100*             : GRABA LA CONFIGURACION DE FACTURA UTILIZADA      *
001200*             : PARA PODER REGENERAR LA MISMA FACTURA            *
001300* ARCHIVOS    : UMMESS=S,UMHOST=S,UMSTUD=S,UMATTN=IO,UMSTGR=IO   *
001400*             : UMBCFG=IO,UMBILL=S,UMBRPT=S                      *
001500* ACCION (ES) : G=GENERA FACTURA DE COMEDOR                      *
001600* INSTALADO   : 14/03/1985                                       *
001700* BPM/RATIONAL: 541203                                           *
001800* NOMBRE      : FACTURACION MENSUAL DE COMEDOR                   *
001900* DESCRIPCION : MOTOR DE CALCULO DE FACTURA                      *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. UMB1C01.
002300 AUTHOR. E RAMIREZ.
002400 INSTALLATION. DEPTO SISTEMAS - RESIDENCIAS UNIVERSITARIAS.
002500 DATE-WRITTEN. 14/03/1985.
002600 DATE-COMPILED.
002700 SECURITY. CONFIDENCIAL - USO INTERNO UNIVERSITARIO.
002800******************************************************************
002900*                  H I S T O R I A L   D E   C A M B I O S       *
003000******************************************************************
003100* 14/03/1985  PEDR  CREACION DEL PROGRAMA, VERSION INICIAL       *
003200* 02/09/1986  PEDR  SE AGREGA VALIDACION DE PERIODO FACTURADO    *
003300* 21/01/1988  RMCH  SE CORRIGE CALCULO DE DIAS DE OPERACION      *
003400*             CUANDO EL PERIODO CRUZA FIN DE MES                 *
003500* 11/06/1990  RMCH  SE AGREGA ACUMULADO DE DIAS AUSENTES POR     *
003600*             RESIDENCIA EN LUGAR DE SOLO POR ESTUDIANTE         *
003700* 30/03/1992  PEDR  SE AGREGA MULTA FIJA A LA FACTURA, TOMADA    *
003800*             DE LA CONFIGURACION DE FACTURA DEL MES             *
003900* 14/12/1994  LQAM  REQ. 4471 SE AGREGA REDONDEO EN EL CALCULO   *
004000*             DEL IGV, ANTES SE TRUNCABA                         *
004100* 03/07/1996  LQAM  SE AGREGA GRABACION DE LA CONFIGURACION      *
004200*             UTILIZADA PARA PODER REGENERAR LA FACTURA          *
004300* 17/02/1999  EEDR  Y2K - AMPLIACION DE ANIO A 4 DIGITOS EN      *
004400*             TODAS LAS LLAVES Y FECHAS DE COMEDOR               *
004500* 02/11/1999  EEDR  Y2K - PRUEBAS DE REGRESION SOBRE SIGLO XXI   *
004600* 19/05/2001  EEDR  REQ. 5120 SE AGREGA REPORTE FORMATEADO DE    *
004700*             FACTURA EN SALIDA LINEA-SECUENCIAL                 *
004800* 08/10/2004  PEDR  REQ. 5904 MESA SIN RESIDENCIAS ASIGNADAS     *
004900*             RECHAZA LA CORRIDA, NO GENERA FACTURA              *
005000* 25/02/2009  PEDR  MANTENIMIENTO GENERAL, SIN CAMBIO FUNCIONAL  *
005100* 30/08/2013  EDRD  REQ. 6650 SE ESTANDARIZA EL MANEJO DE        *
005200*             ERRORES DE APERTURA CON LA RUTINA COMUN UMBFSE1    *
005300* 11/03/2021  EDRD  TICKET 228871 RESIDENCIA SIN MESA DEFINIDA   *
005400*             USA SU PROPIO ID DE RESIDENCIA COMO MESA           *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS FACTURABLE IS 'A' THRU 'Z'
006100     UPSI-0 OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400******************************************************************
006500*              A R C H I V O S   D E   E N T R A D A             *
006600******************************************************************
006700     SELECT UMMESS-FILE ASSIGN TO UMMESS
006800            ORGANIZATION  IS SEQUENTIAL
006900            FILE STATUS   IS FS-UMMESS.
007000     SELECT UMHOST-FILE ASSIGN TO UMHOST
007100            ORGANIZATION  IS SEQUENTIAL
007200            FILE STATUS   IS FS-UMHOST.
007300     SELECT UMSTUD-FILE ASSIGN TO UMSTUD
007400            ORGANIZATION  IS SEQUENTIAL
007500            FILE STATUS   IS FS-UMSTUD.
007600     SELECT UMATTN-FILE ASSIGN TO UMATTN
007700            ORGANIZATION  IS INDEXED
007800            ACCESS MODE   IS DYNAMIC
007900            RECORD KEY    IS UMAT-LLAVE
008000            FILE STATUS   IS FS-UMATTN
008100                             FSE-UMATTN.
008200     SELECT UMSTGR-FILE ASSIGN TO UMSTGR
008300            ORGANIZATION  IS INDEXED
008400            ACCESS MODE   IS DYNAMIC
008500            RECORD KEY    IS UMPR-LLAVE
008600            FILE STATUS   IS FS-UMSTGR
008700                             FSE-UMSTGR.
008800     SELECT UMBCFG-FILE ASSIGN TO UMBCFG
008900            ORGANIZATION  IS INDEXED
009000            ACCESS MODE   IS DYNAMIC
009100            RECORD KEY    IS UMBC-LLAVE
009200            FILE STATUS   IS FS-UMBCFG
009300                             FSE-UMBCFG.
009400******************************************************************
009500*              A R C H I V O S   D E   S A L I D A               *
009600******************************************************************
009700     SELECT UMBILL-FILE ASSIGN TO UMBILL
009800            ORGANIZATION  IS SEQUENTIAL
009900            FILE STATUS   IS FS-UMBILL.
010000     SELECT UMBRPT-FILE ASSIGN TO UMBRPT
010100            ORGANIZATION  IS LINE SEQUENTIAL
010200            FILE STATUS   IS FS-UMBRPT.
010300 DATA DIVISION.
010400 FILE SECTION.
010500******************************************************************
010600*               D E F I N I C I O N   D E   A R C H I V O S      *
010700******************************************************************
010800 FD  UMMESS-FILE.
010900     COPY UMMESS.
011000 FD  UMHOST-FILE.
011100     COPY UMHOST.
011200 FD  UMSTUD-FILE.
011300     COPY UMSTUD.
011400 FD  UMATTN-FILE.
011500     COPY UMATTN.
011600 FD  UMSTGR-FILE.
011700     COPY UMSTGR.
011800 FD  UMBCFG-FILE.
011900     COPY UMBCFG.
012000 FD  UMBILL-FILE.
012100     COPY UMBILL.
012200 FD  UMBRPT-FILE.
012300 01  REG-UMBRPT              PIC X(80).
012400 WORKING-STORAGE SECTION.
012500******************************************************************
012600*          RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
012700******************************************************************
012800 01  WKS-FS-STATUS.
012900     02  FS-UMMESS            PIC 9(02) VALUE ZEROES.
013000     02  FS-UMHOST            PIC 9(02) VALUE ZEROES.
013100     02  FS-UMSTUD            PIC 9(02) VALUE ZEROES.
013200     02  FS-UMATTN            PIC 9(02) VALUE ZEROES.
013300     02  FSE-UMATTN.
013400         04  FSE-RETURN-A     PIC S9(4) COMP-5 VALUE 0.
013500         04  FSE-FUNCT-A      PIC S9(4) COMP-5 VALUE 0.
013600         04  FSE-FEED-A       PIC S9(4) COMP-5 VALUE 0.
013700     02  FS-UMSTGR            PIC 9(02) VALUE ZEROES.
013800     02  FSE-UMSTGR.
013900         04  FSE-RETURN-P     PIC S9(4) COMP-5 VALUE 0.
014000         04  FSE-FUNCT-P      PIC S9(4) COMP-5 VALUE 0.
014100         04  FSE-FEED-P       PIC S9(4) COMP-5 VALUE 0.
014200     02  FS-UMBCFG            PIC 9(02) VALUE ZEROES.
014300     02  FSE-UMBCFG.
014400         04  FSE-RETURN-C     PIC S9(4) COMP-5 VALUE 0.
014500         04  FSE-FUNCT-C      PIC S9(4) COMP-5 VALUE 0.
014600         04  FSE-FEED-C       PIC S9(4) COMP-5 VALUE 0.
014700     02  FS-UMBILL            PIC 9(02) VALUE ZEROES.
014800     02  FS-UMBRPT            PIC 9(02) VALUE ZEROES.
014900     02  FILLER               PIC X(08) VALUE SPACES.
015000     02  PROGRAMA             PIC X(08) VALUE 'UMB1C01'.
015100     02  ARCHIVO              PIC X(08) VALUE SPACES.
015200     02  ACCION               PIC X(10) VALUE SPACES.
015300     02  LLAVE                PIC X(32) VALUE SPACES.
015400     02  FILLER               PIC X(10) VALUE SPACES.
015500******************************************************************
015600*              PARAMETROS DE ENTRADA (SYSIN)                     *
015700******************************************************************
015800 01  WKS-PARAMETROS.
015900     02  WKS-HOSTEL-ID-PARM   PIC 9(04).
016000     02  WKS-MES-PARM         PIC 9(02).
016100     02  WKS-ANIO-PARM        PIC 9(04).
016200     02  FILLER               PIC X(10) VALUE SPACES.
016300 01  WKS-FLAGS.
016400     02  WKS-BILL-OK          PIC 9(01) VALUE 1.
016500         88  BILL-ES-VALIDA             VALUE 1.
016600     02  WKS-MESS-HALLADA     PIC 9(01) VALUE ZEROES.
016700         88  MESS-FUE-HALLADA           VALUE 1.
016800     02  WKS-CFG-HALLADA      PIC 9(01) VALUE ZEROES.
016900         88  CFG-FUE-HALLADA             VALUE 1.
017000     02  FILLER               PIC X(05) VALUE SPACES.
017100******************************************************************
017200*              TABLA DE RESIDENCIAS Y DIAS DE MES                *
017300******************************************************************
017400 01  WKS-TABLA-HOSTALES.
017500     02  WKS-HOST-ENTRADA OCCURS 200 TIMES
017600                           INDEXED BY WKS-IX-HOST.
017700         03  WKS-TH-HOSTEL-ID PIC 9(04).
017800         03  WKS-TH-MESS-ID   PIC 9(04).
017900         03  FILLER           PIC X(02).
018000 01  WKS-HOST-TOTAL           PIC 9(04) COMP VALUE ZEROES.
018100 01  WKS-HOST-MESS-CNT        PIC 9(04) COMP VALUE ZEROES.
018200 01  TABLA-DIAS.
018300     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
018400 01  F REDEFINES TABLA-DIAS.
018500     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
018600******************************************************************
018700*              ACUMULADORES DE FACTURA (COMP)                    *
018800******************************************************************
018900 01  WKS-MESS-ID              PIC 9(04) VALUE ZEROES.
019000 01  WKS-ACTIVOS-CNT          PIC 9(05) COMP VALUE ZEROES.
019100 01  WKS-AUSENCIA-TOT         PIC 9(07) COMP VALUE ZEROES.
019200 01  WKS-DIAS-OPERACION       PIC 9(02) COMP VALUE ZEROES.
019300 01  WKS-ESTUDIANTE-DIAS      PIC 9(07) COMP VALUE ZEROES.
019400 01  WKS-NETO-DIAS-MESA       PIC 9(07) COMP VALUE ZEROES.
019500 01  WKS-IX                   PIC 9(04) COMP VALUE ZEROES.
019600 01  WKS-HOST-MATCH            PIC 9(01) COMP VALUE ZEROES.
019700******************************************************************
019800*   CAMPOS DE TRABAJO PARA NUMERO ORDINAL DE FECHA (SIN USAR     *
019900*   FUNCIONES INTRINSECAS), REQ. 6650                            *
020000******************************************************************
020100 01  WKS-ORD-ANIO              PIC 9(04) COMP VALUE ZEROES.
020200 01  WKS-ORD-MES               PIC 9(02) COMP VALUE ZEROES.
020300 01  WKS-ORD-DIA               PIC 9(02) COMP VALUE ZEROES.
020400 01  WKS-ORD-ANIO-PREV         PIC 9(04) COMP VALUE ZEROES.
020500 01  WKS-ORD-MES-IX            PIC 9(02) COMP VALUE ZEROES.
020600 01  WKS-ORD-ES-BISIESTO       PIC 9(01) COMP VALUE ZEROES.
020700 01  WKS-ORD-RESULT            PIC 9(08) COMP VALUE ZEROES.
020800 01  WKS-ORD-INI               PIC 9(08) COMP VALUE ZEROES.
020900 01  WKS-ORD-FIN               PIC 9(08) COMP VALUE ZEROES.
021000 01  WKS-L4                    PIC 9(08) COMP VALUE ZEROES.
021100 01  WKS-L100                  PIC 9(08) COMP VALUE ZEROES.
021200 01  WKS-L400                  PIC 9(08) COMP VALUE ZEROES.
021300 01  WKS-REM                   PIC 9(08) COMP VALUE ZEROES.
021400******************************************************************
021500*              FECHAS DE PERIODO Y FECHA DEL SISTEMA             *
021600******************************************************************
021700 01  WKS-FECHA-INICIO         PIC 9(08) VALUE ZEROES.
021800 01  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
021900     02  WKS-INI-ANIO         PIC 9(04).
022000     02  WKS-INI-MES          PIC 9(02).
022100     02  WKS-INI-DIA          PIC 9(02).
022200 01  WKS-FECHA-FIN             PIC 9(08) VALUE ZEROES.
022300 01  WKS-FECHA-FIN-R REDEFINES WKS-FECHA-FIN.
022400     02  WKS-FIN-ANIO         PIC 9(04).
022500     02  WKS-FIN-MES          PIC 9(02).
022600     02  WKS-FIN-DIA          PIC 9(02).
022700 01  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
022800 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
022900     02  WKS-HOY-ANIO         PIC 9(04).
023000     02  WKS-HOY-MES          PIC 9(02).
023100     02  WKS-HOY-DIA          PIC 9(02).
023200******************************************************************
023300*              CONFIGURACION Y SETTINGS LEIDAS                   *
023400******************************************************************
023500 01  WKS-FINE-AMOUNT           PIC S9(07)V99 VALUE ZEROES.
023600 01  WKS-PER-DAY-RATE          PIC 9(05)V99 VALUE ZEROES.
023700 01  WKS-GST-PERCENT           PIC 9(02)V99 VALUE ZEROES.
023800 01  WKS-SUBTOTAL              PIC S9(09)V99 VALUE ZEROES.
023900 01  WKS-GST-AMOUNT            PIC S9(09)V99 VALUE ZEROES.
024000 01  WKS-TOTAL-AMOUNT          PIC S9(09)V99 VALUE ZEROES.
024100******************************************************************
024200*              LINEAS DE REPORTE DE FACTURA                      *
024300******************************************************************
024400 01  WKS-LINEA-ENC1.
024500     02  FILLER                PIC X(20) VALUE SPACES.
024600     02  FILLER                PIC X(40) VALUE
024700         'SHRI MATA VAISHNO DEVI UNIVERSITY'.
024800     02  FILLER                PIC X(20) VALUE SPACES.
024900 01  WKS-LINEA-ENC2.
025000     02  FILLER                PIC X(10) VALUE 'COMEDOR : '.
025100     02  WKS-E2-MESS-NOMBRE    PIC X(30) VALUE SPACES.
025200     02  FILLER                PIC X(08) VALUE ' CODIGO:'.
025300     02  WKS-E2-MESS-CODIGO    PIC X(05) VALUE SPACES.
025400     02  FILLER                PIC X(27) VALUE SPACES.
025500 01  WKS-LINEA-ENC3.
025600     02  FILLER                PIC X(10) VALUE 'PERIODO : '.
025700     02  WKS-E3-INI-EDIT       PIC 9(02)/9(02)/9(04).
025800     02  FILLER                PIC X(04) VALUE ' AL '.
025900     02  WKS-E3-FIN-EDIT       PIC 9(02)/9(02)/9(04).
026000     02  FILLER                PIC X(39) VALUE SPACES.
026100 01  WKS-LINEA-DET.
026200     02  WKS-DET-ETIQUETA      PIC X(28) VALUE SPACES.
026300     02  WKS-DET-VALOR         PIC X(25) VALUE SPACES.
026400     02  FILLER                PIC X(27) VALUE SPACES.
026500 01  WKS-MONTO-EDIT            PIC Z,ZZZ,ZZ9.99.
026600 01  WKS-PORC-EDIT             PIC Z9.9.
026700 01  WKS-ENTERO-EDIT           PIC ZZZ,ZZ9.
026800******************************************************************
026900 PROCEDURE DIVISION.
027000******************************************************************
027100*               S E C C I O N    P R I N C I P A L               *
027200******************************************************************
027300 000-MAIN SECTION.
027400     PERFORM 010-APERTURA-ARCHIVOS
027500     PERFORM 020-ACEPTA-PARAMETROS
027600     PERFORM 030-RESUELVE-MESS-HOSPEDAJE
027700     PERFORM 040-LEE-CONFIGURACION-BILL
027800     PERFORM 050-VALIDA-PERIODO-BILL
027900     IF BILL-ES-VALIDA
028000        PERFORM 060-CUENTA-HOSTALES-MESS
028100        IF BILL-ES-VALIDA
028200           PERFORM 070-PROCESA-ESTUDIANTES
028300           PERFORM 085-LEE-SETTINGS-RATE-GST
028400           PERFORM 090-CALCULA-BILL
028500           PERFORM 100-GRABA-CONFIGURACION-BILL
028600           PERFORM 110-ESCRIBE-BILL-Y-REPORTE
028700        END-IF
028800     END-IF
028900     PERFORM 999-CIERRA-ARCHIVOS
029000     STOP RUN.
029100 000-MAIN-E. EXIT.
029200
029300******************************************************************
029400 010-APERTURA-ARCHIVOS SECTION.
029500     OPEN INPUT  UMMESS-FILE UMHOST-FILE UMSTUD-FILE
029600     OPEN I-O    UMATTN-FILE UMSTGR-FILE UMBCFG-FILE
029700     OPEN OUTPUT UMBILL-FILE UMBRPT-FILE
029800     IF FS-UMMESS NOT = 0 OR FS-UMHOST NOT = 0
029900        OR FS-UMSTUD NOT = 0 OR FS-UMBILL NOT = 0
030000        OR FS-UMBRPT NOT = 0
030100        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS SECUENCIALES <<<'
030200                UPON CONSOLE
030300        MOVE 91 TO RETURN-CODE
030400        STOP RUN
030500     END-IF
030600     IF FS-UMATTN NOT = 0 AND NOT = 05
030700        MOVE 'UMATTN' TO ARCHIVO
030800        PERFORM 995-AVISA-ERROR-APERTURA
030900     END-IF
031000     IF FS-UMSTGR NOT = 0 AND NOT = 05
031100        MOVE 'UMSTGR' TO ARCHIVO
031200        PERFORM 995-AVISA-ERROR-APERTURA
031300     END-IF
031400     IF FS-UMBCFG NOT = 0 AND NOT = 05
031500        MOVE 'UMBCFG' TO ARCHIVO
031600        PERFORM 995-AVISA-ERROR-APERTURA
031700     END-IF.
031800 010-APERTURA-ARCHIVOS-E. EXIT.
031900
032000 995-AVISA-ERROR-APERTURA SECTION.
032100     MOVE 'OPEN'   TO ACCION
032200     MOVE SPACES   TO LLAVE
032300     CALL 'UMBFSE1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032400                           FS-UMBCFG, FSE-UMBCFG
032500     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE
032600     PERFORM 999-CIERRA-ARCHIVOS
032700     MOVE 91 TO RETURN-CODE
032800     STOP RUN.
032900 995-AVISA-ERROR-APERTURA-E. EXIT.
033000
033100******************************************************************
033200 020-ACEPTA-PARAMETROS SECTION.
033300     ACCEPT WKS-PARAMETROS FROM SYSIN
033400     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
033500 020-ACEPTA-PARAMETROS-E. EXIT.
033600
033700******************************************************************
033800*   RESUELVE LA MESA DE LA RESIDENCIA DEL OPERADOR; SI NO HAY    *
033900*   RESIDENCIA REGISTRADA CON ESA MESA, USA LA PROPIA RESIDENCIA *
034000*   COMO MESA (TICKET 228871)                                    *
034100******************************************************************
034200 030-RESUELVE-MESS-HOSPEDAJE SECTION.
034300     MOVE ZEROES TO WKS-HOST-TOTAL
034400     MOVE 0      TO WKS-MESS-HALLADA
034500     READ UMHOST-FILE
034600          AT END CONTINUE
034700     END-READ
034800     PERFORM 035-ACUMULA-HOSTAL UNTIL FS-UMHOST = 10
034900     IF NOT MESS-FUE-HALLADA
035000        MOVE WKS-HOSTEL-ID-PARM TO WKS-MESS-ID
035100     END-IF.
035200 030-RESUELVE-MESS-HOSPEDAJE-E. EXIT.
035300
035400 035-ACUMULA-HOSTAL SECTION.
035500     ADD 1 TO WKS-HOST-TOTAL
035600     SET WKS-IX-HOST TO WKS-HOST-TOTAL
035700     MOVE UMHT-HOSTEL-ID TO WKS-TH-HOSTEL-ID (WKS-IX-HOST)
035800     MOVE UMHT-MESS-ID   TO WKS-TH-MESS-ID   (WKS-IX-HOST)
035900     IF UMHT-HOSTEL-ID = WKS-HOSTEL-ID-PARM
036000        MOVE UMHT-MESS-ID TO WKS-MESS-ID
036100        MOVE 1 TO WKS-MESS-HALLADA
036200     END-IF
036300     READ UMHOST-FILE
036400          AT END CONTINUE
036500     END-READ.
036600 035-ACUMULA-HOSTAL-E. EXIT.
036700
036800******************************************************************
036900 040-LEE-CONFIGURACION-BILL SECTION.
037000     MOVE ZEROES TO UMBC-MESS-ID UMBC-CFG-MONTH UMBC-CFG-YEAR
037100     MOVE WKS-MESS-ID   TO UMBC-MESS-ID
037200     MOVE WKS-MES-PARM  TO UMBC-CFG-MONTH
037300     MOVE WKS-ANIO-PARM TO UMBC-CFG-YEAR
037400     READ UMBCFG-FILE KEY IS UMBC-LLAVE
037500          INVALID KEY
037600             MOVE 0 TO WKS-CFG-HALLADA
037700          NOT INVALID KEY
037800             MOVE 1 TO WKS-CFG-HALLADA
037900     END-READ
038000     IF CFG-FUE-HALLADA
038100        MOVE UMBC-START-DATE  TO WKS-FECHA-INICIO
038200        MOVE UMBC-END-DATE    TO WKS-FECHA-FIN
038300        MOVE UMBC-FINE-AMOUNT TO WKS-FINE-AMOUNT
038400     ELSE
038500        MOVE WKS-ANIO-PARM TO WKS-INI-ANIO WKS-FIN-ANIO
038600        MOVE WKS-MES-PARM  TO WKS-INI-MES  WKS-FIN-MES
038700        MOVE 01            TO WKS-INI-DIA
038800        MOVE DIA-FIN-MES (WKS-MES-PARM) TO WKS-FIN-DIA
038900        IF WKS-MES-PARM = 02
039000           DIVIDE WKS-ANIO-PARM BY 4 GIVING WKS-L4
039100                  REMAINDER WKS-REM
039200           IF WKS-REM = 0
039300              DIVIDE WKS-ANIO-PARM BY 100 GIVING WKS-L100
039400                     REMAINDER WKS-REM
039500              IF WKS-REM NOT = 0
039600                 MOVE 29 TO WKS-FIN-DIA
039700              ELSE
039800                 DIVIDE WKS-ANIO-PARM BY 400 GIVING WKS-L400
039900                        REMAINDER WKS-REM
040000                 IF WKS-REM = 0
040100                    MOVE 29 TO WKS-FIN-DIA
040200                 END-IF
040300              END-IF
040400           END-IF
040500        END-IF
040600        MOVE ZEROES TO WKS-FINE-AMOUNT
040700     END-IF.
040800 040-LEE-CONFIGURACION-BILL-E. EXIT.
040900
041000******************************************************************
041100 050-VALIDA-PERIODO-BILL SECTION.
041200     MOVE 1 TO WKS-BILL-OK
041300     IF WKS-FECHA-INICIO > WKS-FECHA-FIN
041400        DISPLAY '>>> PERIODO INVALIDO, INICIO MAYOR QUE FIN <<<'
041500        MOVE 0 TO WKS-BILL-OK
041600     ELSE
041700        MOVE WKS-INI-ANIO TO WKS-ORD-ANIO
041800        MOVE WKS-INI-MES  TO WKS-ORD-MES
041900        MOVE WKS-INI-DIA  TO WKS-ORD-DIA
042000        PERFORM 047-CALCULA-NUM-ORDINAL
042100        MOVE WKS-ORD-RESULT TO WKS-ORD-INI
042200        MOVE WKS-FIN-ANIO TO WKS-ORD-ANIO
042300        MOVE WKS-FIN-MES  TO WKS-ORD-MES
042400        MOVE WKS-FIN-DIA  TO WKS-ORD-DIA
042500        PERFORM 047-CALCULA-NUM-ORDINAL
042600        MOVE WKS-ORD-RESULT TO WKS-ORD-FIN
042700        COMPUTE WKS-DIAS-OPERACION =
042800                WKS-ORD-FIN - WKS-ORD-INI + 1
042900     END-IF.
043000 050-VALIDA-PERIODO-BILL-E. EXIT.
043100
043200******************************************************************
043300*   CALCULA EL NUMERO ORDINAL DE LA FECHA EN WKS-ORD-ANIO/MES/   *
043400*   DIA, CONTANDO DIAS DESDE UN ORIGEN FIJO, SIN USAR FUNCIONES  *
043500*   INTRINSECAS DEL COMPILADOR (REQ. 6650)                       *
043600******************************************************************
043700 047-CALCULA-NUM-ORDINAL SECTION.
043800     COMPUTE WKS-ORD-ANIO-PREV = WKS-ORD-ANIO - 1
043900     DIVIDE WKS-ORD-ANIO-PREV BY 4   GIVING WKS-L4
044000            REMAINDER WKS-REM
044100     DIVIDE WKS-ORD-ANIO-PREV BY 100 GIVING WKS-L100
044200            REMAINDER WKS-REM
044300     DIVIDE WKS-ORD-ANIO-PREV BY 400 GIVING WKS-L400
044400            REMAINDER WKS-REM
044500     COMPUTE WKS-ORD-RESULT =
044600             (WKS-ORD-ANIO-PREV * 365) + WKS-L4 - WKS-L100
044700             + WKS-L400
044800
044900     MOVE 0 TO WKS-ORD-ES-BISIESTO
045000     DIVIDE WKS-ORD-ANIO BY 4 GIVING WKS-L4 REMAINDER WKS-REM
045100     IF WKS-REM = 0
045200        DIVIDE WKS-ORD-ANIO BY 100 GIVING WKS-L100
045300               REMAINDER WKS-REM
045400        IF WKS-REM NOT = 0
045500           MOVE 1 TO WKS-ORD-ES-BISIESTO
045600        ELSE
045700           DIVIDE WKS-ORD-ANIO BY 400 GIVING WKS-L400
045800                  REMAINDER WKS-REM
045900           IF WKS-REM = 0
046000              MOVE 1 TO WKS-ORD-ES-BISIESTO
046100           END-IF
046200        END-IF
046300     END-IF
046400
046500     MOVE 1 TO WKS-ORD-MES-IX
046600     PERFORM 048-SUMA-DIAS-MES-ANTERIOR
046700             UNTIL WKS-ORD-MES-IX > WKS-ORD-MES - 1
046800     ADD WKS-ORD-DIA TO WKS-ORD-RESULT.
046900 047-CALCULA-NUM-ORDINAL-E. EXIT.
047000
047100 048-SUMA-DIAS-MES-ANTERIOR SECTION.
047200     ADD DIA-FIN-MES (WKS-ORD-MES-IX) TO WKS-ORD-RESULT
047300     IF WKS-ORD-MES-IX = 02 AND WKS-ORD-ES-BISIESTO = 1
047400        ADD 1 TO WKS-ORD-RESULT
047500     END-IF
047600     ADD 1 TO WKS-ORD-MES-IX.
047700 048-SUMA-DIAS-MES-ANTERIOR-E. EXIT.
047800
047900******************************************************************
048000 060-CUENTA-HOSTALES-MESS SECTION.
048100     MOVE ZEROES TO WKS-HOST-MESS-CNT
048200     MOVE 1 TO WKS-IX
048300     PERFORM 065-VERIFICA-HOSTAL-MESS
048400             UNTIL WKS-IX > WKS-HOST-TOTAL
048500     IF WKS-HOST-MESS-CNT = 0
048600        DISPLAY '>>> LA MESA NO TIENE RESIDENCIAS ASIGNADAS <<<'
048700        MOVE 0 TO WKS-BILL-OK
048800     END-IF.
048900 060-CUENTA-HOSTALES-MESS-E. EXIT.
049000
049100 065-VERIFICA-HOSTAL-MESS SECTION.
049200     SET WKS-IX-HOST TO WKS-IX
049300     IF WKS-TH-MESS-ID (WKS-IX-HOST) = WKS-MESS-ID
049400        ADD 1 TO WKS-HOST-MESS-CNT
049500     END-IF
049600     ADD 1 TO WKS-IX.
049700 065-VERIFICA-HOSTAL-MESS-E. EXIT.
049800
049900******************************************************************
050000*   RECORRE ESTUDIANTES, CUENTA ACTIVOS DE LAS RESIDENCIAS DE    *
050100*   LA MESA Y ACUMULA SUS DIAS DE AUSENCIA DEL MES FACTURADO     *
050200******************************************************************
050300 070-PROCESA-ESTUDIANTES SECTION.
050400     MOVE ZEROES TO WKS-ACTIVOS-CNT WKS-AUSENCIA-TOT
050500     READ UMSTUD-FILE
050600          AT END CONTINUE
050700     END-READ
050800     PERFORM 072-EVALUA-ESTUDIANTE UNTIL FS-UMSTUD = 10.
050900 070-PROCESA-ESTUDIANTES-E. EXIT.
051000
051100 072-EVALUA-ESTUDIANTE SECTION.
051200     IF UMST-ACTIVO
051300        PERFORM 075-VERIFICA-RESIDENCIA-MESS
051400     END-IF
051500     READ UMSTUD-FILE
051600          AT END CONTINUE
051700     END-READ.
051800 072-EVALUA-ESTUDIANTE-E. EXIT.
051900
052000 075-VERIFICA-RESIDENCIA-MESS SECTION.
052100     MOVE 1 TO WKS-IX
052200     MOVE 0 TO WKS-HOST-MATCH
052300     PERFORM 077-COMPARA-HOSTAL-ESTUDIANTE
052400             UNTIL WKS-IX > WKS-HOST-TOTAL OR WKS-HOST-MATCH = 1.
052500 075-VERIFICA-RESIDENCIA-MESS-E. EXIT.
052600
052700 077-COMPARA-HOSTAL-ESTUDIANTE SECTION.
052800     SET WKS-IX-HOST TO WKS-IX
052900     IF WKS-TH-HOSTEL-ID (WKS-IX-HOST) = UMST-HOSTEL-ID AND
053000        WKS-TH-MESS-ID   (WKS-IX-HOST) = WKS-MESS-ID
053100        ADD 1 TO WKS-ACTIVOS-CNT
053200        PERFORM 080-LEE-ASISTENCIA-MES
053300        MOVE 1 TO WKS-HOST-MATCH
053400     END-IF
053500     ADD 1 TO WKS-IX.
053600 077-COMPARA-HOSTAL-ESTUDIANTE-E. EXIT.
053700
053800 080-LEE-ASISTENCIA-MES SECTION.
053900     MOVE ZEROES       TO UMAT-STUDENT-ID UMAT-MONTH UMAT-YEAR
054000     MOVE UMST-STUDENT-ID TO UMAT-STUDENT-ID
054100     MOVE WKS-MES-PARM     TO UMAT-MONTH
054200     MOVE WKS-ANIO-PARM    TO UMAT-YEAR
054300     READ UMATTN-FILE KEY IS UMAT-LLAVE
054400          INVALID KEY
054500             CONTINUE
054600          NOT INVALID KEY
054700             ADD UMAT-ABSENT-DAYS TO WKS-AUSENCIA-TOT
054800     END-READ.
054900 080-LEE-ASISTENCIA-MES-E. EXIT.
055000
055100******************************************************************
055200 085-LEE-SETTINGS-RATE-GST SECTION.
055300     MOVE 'PER-DAY-RATE'       TO UMPR-SETTING-KEY
055400     READ UMSTGR-FILE KEY IS UMPR-LLAVE
055500          INVALID KEY
055600             MOVE 12000 TO WKS-PER-DAY-RATE
055700          NOT INVALID KEY
055800             MOVE UMPR-SETTING-VALUE TO WKS-PER-DAY-RATE
055900     END-READ
056000     MOVE 'GST-PERCENT'        TO UMPR-SETTING-KEY
056100     READ UMSTGR-FILE KEY IS UMPR-LLAVE
056200          INVALID KEY
056300             MOVE 500 TO WKS-GST-PERCENT
056400          NOT INVALID KEY
056500             MOVE UMPR-SETTING-VALUE TO WKS-GST-PERCENT
056600     END-READ.
056700 085-LEE-SETTINGS-RATE-GST-E. EXIT.
056800
056900******************************************************************
057000*   REQ. 4471 - EL IGV SE REDONDEA, ES LA UNICA MULTIPLICACION   *
057100*   QUE PUEDE PRODUCIR UN TERCER DECIMAL                         *
057200******************************************************************
057300 090-CALCULA-BILL SECTION.
057400     COMPUTE WKS-ESTUDIANTE-DIAS =
057500             WKS-ACTIVOS-CNT * WKS-DIAS-OPERACION
057600     COMPUTE WKS-NETO-DIAS-MESA =
057700             WKS-ESTUDIANTE-DIAS - WKS-AUSENCIA-TOT
057800     IF WKS-NETO-DIAS-MESA < 0
057900        MOVE ZEROES TO WKS-NETO-DIAS-MESA
058000     END-IF
058100     COMPUTE WKS-SUBTOTAL =
058200             WKS-NETO-DIAS-MESA * WKS-PER-DAY-RATE
058300     COMPUTE WKS-GST-AMOUNT ROUNDED =
058400             WKS-SUBTOTAL * (WKS-GST-PERCENT / 100)
058500     COMPUTE WKS-TOTAL-AMOUNT =
058600             WKS-SUBTOTAL + WKS-GST-AMOUNT + WKS-FINE-AMOUNT.
058700 090-CALCULA-BILL-E. EXIT.
058800
058900******************************************************************
059000 100-GRABA-CONFIGURACION-BILL SECTION.
059100     MOVE WKS-MESS-ID        TO UMBC-MESS-ID
059200     MOVE WKS-MES-PARM       TO UMBC-CFG-MONTH
059300     MOVE WKS-ANIO-PARM      TO UMBC-CFG-YEAR
059400     MOVE WKS-FECHA-INICIO   TO UMBC-START-DATE
059500     MOVE WKS-FECHA-FIN      TO UMBC-END-DATE
059600     MOVE WKS-DIAS-OPERACION TO UMBC-OPERATING-DAYS
059700     MOVE WKS-FINE-AMOUNT    TO UMBC-FINE-AMOUNT
059800     READ UMBCFG-FILE KEY IS UMBC-LLAVE
059900          INVALID KEY
060000             WRITE REG-UMBCFG
060100          NOT INVALID KEY
060200             REWRITE REG-UMBCFG
060300     END-READ.
060400 100-GRABA-CONFIGURACION-BILL-E. EXIT.
060500
060600******************************************************************
060700 110-ESCRIBE-BILL-Y-REPORTE SECTION.
060800     MOVE WKS-MESS-ID          TO UMBL-MESS-ID
060900     MOVE WKS-MES-PARM         TO UMBL-BILL-MONTH
061000     MOVE WKS-ANIO-PARM        TO UMBL-BILL-YEAR
061100     MOVE WKS-DIAS-OPERACION   TO UMBL-OPERATING-DAYS
061200     MOVE WKS-ACTIVOS-CNT      TO UMBL-ACTIVE-STUDENTS
061300     MOVE WKS-ESTUDIANTE-DIAS  TO UMBL-STUDENT-DAYS
061400     MOVE WKS-AUSENCIA-TOT     TO UMBL-ABSENT-DAYS-TOT
061500     MOVE WKS-NETO-DIAS-MESA   TO UMBL-NET-MESS-DAYS
061600     MOVE WKS-PER-DAY-RATE     TO UMBL-PER-DAY-RATE
061700     MOVE WKS-SUBTOTAL         TO UMBL-SUBTOTAL
061800     MOVE WKS-GST-PERCENT      TO UMBL-GST-PERCENT
061900     MOVE WKS-GST-AMOUNT       TO UMBL-GST-AMOUNT
062000     MOVE WKS-FINE-AMOUNT      TO UMBL-FINE-AMOUNT
062100     MOVE WKS-TOTAL-AMOUNT     TO UMBL-TOTAL-AMOUNT
062200     WRITE REG-UMBILL
062300     PERFORM 120-FORMATEA-ENCABEZADO
062400     PERFORM 130-FORMATEA-CUERPO.
062500 110-ESCRIBE-BILL-Y-REPORTE-E. EXIT.
062600
062700 120-FORMATEA-ENCABEZADO SECTION.
062800     MOVE SPACES TO REG-UMBRPT
062900     WRITE REG-UMBRPT FROM WKS-LINEA-ENC1
063000     MOVE SPACES TO WKS-E2-MESS-NOMBRE WKS-E2-MESS-CODIGO
063100     READ UMMESS-FILE
063200          AT END CONTINUE
063300     END-READ
063400     PERFORM 125-BUSCA-MESS-NOMBRE
063500             UNTIL FS-UMMESS = 10 OR UMMS-MESS-ID = WKS-MESS-ID
063600     IF UMMS-MESS-ID = WKS-MESS-ID
063700        MOVE UMMS-MESS-NAME TO WKS-E2-MESS-NOMBRE
063800        MOVE UMMS-MESS-CODE TO WKS-E2-MESS-CODIGO
063900     END-IF
064000     WRITE REG-UMBRPT FROM WKS-LINEA-ENC2
064100     MOVE WKS-FECHA-INICIO TO WKS-E3-INI-EDIT
064200     MOVE WKS-FECHA-FIN    TO WKS-E3-FIN-EDIT
064300     WRITE REG-UMBRPT FROM WKS-LINEA-ENC3
064400     MOVE SPACES TO REG-UMBRPT
064500     WRITE REG-UMBRPT.
064600 120-FORMATEA-ENCABEZADO-E. EXIT.
064700
064800 125-BUSCA-MESS-NOMBRE SECTION.
064900     READ UMMESS-FILE
065000          AT END CONTINUE
065100     END-READ.
065200 125-BUSCA-MESS-NOMBRE-E. EXIT.
065300
065400 130-FORMATEA-CUERPO SECTION.
065500     MOVE 'DIAS DEL PERIODO           :' TO WKS-DET-ETIQUETA
065600     MOVE WKS-DIAS-OPERACION TO WKS-ENTERO-EDIT
065700     MOVE WKS-ENTERO-EDIT TO WKS-DET-VALOR
065800     WRITE REG-UMBRPT FROM WKS-LINEA-DET
065900
066000     MOVE 'TOTAL ESTUDIANTES ACTIVOS  :' TO WKS-DET-ETIQUETA
066100     MOVE WKS-ACTIVOS-CNT TO WKS-ENTERO-EDIT
066200     MOVE WKS-ENTERO-EDIT TO WKS-DET-VALOR
066300     WRITE REG-UMBRPT FROM WKS-LINEA-DET
066400
066500     MOVE 'TOTAL DIAS ESTUDIANTE       :' TO WKS-DET-ETIQUETA
066600     MOVE WKS-ESTUDIANTE-DIAS TO WKS-ENTERO-EDIT
066700     MOVE WKS-ENTERO-EDIT TO WKS-DET-VALOR
066800     WRITE REG-UMBRPT FROM WKS-LINEA-DET
066900
067000     MOVE 'TOTAL DIAS DE AUSENCIA      :' TO WKS-DET-ETIQUETA
067100     MOVE WKS-AUSENCIA-TOT TO WKS-ENTERO-EDIT
067200     MOVE WKS-ENTERO-EDIT TO WKS-DET-VALOR
067300     WRITE REG-UMBRPT FROM WKS-LINEA-DET
067400
067500     MOVE 'TOTAL DIAS NETOS DE MESA    :' TO WKS-DET-ETIQUETA
067600     MOVE WKS-NETO-DIAS-MESA TO WKS-ENTERO-EDIT
067700     MOVE WKS-ENTERO-EDIT TO WKS-DET-VALOR
067800     WRITE REG-UMBRPT FROM WKS-LINEA-DET
067900
068000     MOVE 'TARIFA POR DIA (RS)         :' TO WKS-DET-ETIQUETA
068100     MOVE WKS-PER-DAY-RATE TO WKS-MONTO-EDIT
068200     MOVE WKS-MONTO-EDIT TO WKS-DET-VALOR
068300     WRITE REG-UMBRPT FROM WKS-LINEA-DET
068400
068500     MOVE 'SUBTOTAL (RS)                :' TO WKS-DET-ETIQUETA
068600     MOVE WKS-SUBTOTAL TO WKS-MONTO-EDIT
068700     MOVE WKS-MONTO-EDIT TO WKS-DET-VALOR
068800     WRITE REG-UMBRPT FROM WKS-LINEA-DET
068900
069000     MOVE 'PORCENTAJE DE IGV           :' TO WKS-DET-ETIQUETA
069100     MOVE WKS-GST-PERCENT TO WKS-PORC-EDIT
069200     MOVE WKS-PORC-EDIT TO WKS-DET-VALOR
069300     WRITE REG-UMBRPT FROM WKS-LINEA-DET
069400
069500     MOVE 'MONTO DE IGV (RS)           :' TO WKS-DET-ETIQUETA
069600     MOVE WKS-GST-AMOUNT TO WKS-MONTO-EDIT
069700     MOVE WKS-MONTO-EDIT TO WKS-DET-VALOR
069800     WRITE REG-UMBRPT FROM WKS-LINEA-DET
069900
070000     MOVE 'MULTA (RS)                  :' TO WKS-DET-ETIQUETA
070100     MOVE WKS-FINE-AMOUNT TO WKS-MONTO-EDIT
070200     MOVE WKS-MONTO-EDIT TO WKS-DET-VALOR
070300     WRITE REG-UMBRPT FROM WKS-LINEA-DET
070400
070500     MOVE 'TOTAL A PAGAR (RS)          :' TO WKS-DET-ETIQUETA
070600     MOVE WKS-TOTAL-AMOUNT TO WKS-MONTO-EDIT
070700     MOVE WKS-MONTO-EDIT TO WKS-DET-VALOR
070800     WRITE REG-UMBRPT FROM WKS-LINEA-DET
070900
071000     MOVE SPACES TO REG-UMBRPT
071100     WRITE REG-UMBRPT.
071200 130-FORMATEA-CUERPO-E. EXIT.
071300
071400******************************************************************
071500 999-CIERRA-ARCHIVOS SECTION.
071600     CLOSE UMMESS-FILE UMHOST-FILE UMSTUD-FILE
071700           UMATTN-FILE UMSTGR-FILE UMBCFG-FILE
071800           UMBILL-FILE UMBRPT-FILE.
071900 999-CIERRA-ARCHIVOS-E. EXIT.
