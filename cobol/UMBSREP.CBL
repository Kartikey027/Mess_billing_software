000100******************************************************************
000200* FECHA       : 14/02/1989                                      *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS             *
000500* PROGRAMA    : UMB5C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE ASISTENCIA DE ESTUDIANTES POR MESA.   *
000800*             : RECIBE MESA, MES, ANIO Y MODO (TODOS, AUSENTES,  *
000900*             : O ASISTENCIA COMPLETA) Y GENERA EL LISTADO DE    *
001000*             : ESTUDIANTES ACTIVOS QUE CUMPLEN EL MODO PEDIDO.  *
001100* ARCHIVOS    : UMMESS=S,UMHOST=S,UMSTUD=S,UMATTN=S,UMBCFG=S     *
001200*             : UMSRPT=IMPRESION                                 *
001300* ACCION (ES) : T=TODOS, A=AUSENTES, P=ASISTENCIA COMPLETA       *
001400* INSTALADO   : 14/02/1989                                      *
001500* BPM/RATIONAL: 541211                                          *
001600* NOMBRE      : REPORTE DE ASISTENCIA DE ESTUDIANTES             *
001700* DESCRIPCION : LISTADO POR MESA Y MODO DE ASISTENCIA            *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. UMB5C01.
002100 AUTHOR. E RAMIREZ.
002200 INSTALLATION. DEPTO SISTEMAS - RESIDENCIAS UNIVERSITARIAS.
002300 DATE-WRITTEN. 14/02/1989.
002400 DATE-COMPILED.
002500 SECURITY. CONFIDENCIAL - USO INTERNO UNIVERSITARIO.
002600******************************************************************
002700*                  H I S T O R I A L   D E   C A M B I O S       *
002800******************************************************************
002900* 14/02/1989  PEDR  CREACION DEL PROGRAMA, VERSION INICIAL       *
003000* 02/09/1990  PEDR  SE AGREGA EL MODO DE ASISTENCIA COMPLETA,    *
003100*             ANTES SOLO EXISTIA TODOS Y AUSENTES                *
003200* 11/04/1992  RMCH  SE ESTANDARIZA EL ENCABEZADO DEL REPORTE     *
003300*             CON EL NOMBRE COMPLETO DE LA UNIVERSIDAD           *
003400* 23/11/1994  RMCH  REQ. 5213 LOS DIAS DE MESA Y AUSENCIA POR    *
003500*             DEFECTO SE TOMAN CUANDO NO HAY ASISTENCIA CAPTU-   *
003600*             RADA PARA EL ESTUDIANTE                            *
003700* 09/06/1997  LQAM  SE AGREGA EL PIE DE REPORTE CON FECHA DE     *
003800*             GENERACION Y LEYENDA DE REPORTE AUTOMATICO         *
003900* 17/02/1999  EEDR  Y2K - AMPLIACION DE ANIO A 4 DIGITOS EN      *
004000*             TODAS LAS LLAVES Y FECHAS DE COMEDOR               *
004100* 02/11/1999  EEDR  Y2K - PRUEBAS DE REGRESION SOBRE SIGLO XXI   *
004200* 14/08/2004  EEDR  REQ. 5649 SE RESUELVEN LOS DIAS DE OPERACION *
004300*             CONTRA LA CONFIGURACION DE FACTURA DEL MES         *
004400* 27/01/2010  PEDR  REQ. 6320 SE LIMITA EL LISTADO A LOS         *
004500*             ESTUDIANTES ACTIVOS DE LA MESA SOLICITADA          *
004600* 19/09/2016  EDRD  REQ. 6955 SE UNIFICA LA RUTINA DE ERROR DE   *
004700*             APERTURA CON LA RUTINA COMUN UMBFSE1               *
004800* 03/05/2023  EDRD  TICKET 229188 SE CORRIGE EL CONTEO DE        *
004900*             ESTUDIANTES LISTADOS EN EL ENCABEZADO              *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS FACTURABLE IS 'A' THRU 'Z'
005600     UPSI-0 OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900******************************************************************
006000*              A R C H I V O S   D E   E N T R A D A             *
006100******************************************************************
006200     SELECT UMMESS-FILE ASSIGN TO UMMESS
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-UMMESS.
006500     SELECT UMHOST-FILE ASSIGN TO UMHOST
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-UMHOST.
006800     SELECT UMSTUD-FILE ASSIGN TO UMSTUD
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-UMSTUD.
007100     SELECT UMATTN-FILE ASSIGN TO UMATTN
007200            ORGANIZATION  IS INDEXED
007300            ACCESS MODE   IS DYNAMIC
007400            RECORD KEY    IS UMAT-LLAVE
007500            FILE STATUS   IS FS-UMATTN
007600                              FSE-UMATTN.
007700     SELECT UMBCFG-FILE ASSIGN TO UMBCFG
007800            ORGANIZATION  IS INDEXED
007900            ACCESS MODE   IS DYNAMIC
008000            RECORD KEY    IS UMBC-LLAVE
008100            FILE STATUS   IS FS-UMBCFG
008200                              FSE-UMBCFG.
008300******************************************************************
008400*              A R C H I V O   D E   S A L I D A                 *
008500******************************************************************
008600     SELECT UMSRPT-FILE ASSIGN TO UMSRPT
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-UMSRPT.
008900 DATA DIVISION.
009000 FILE SECTION.
009100******************************************************************
009200*               D E F I N I C I O N   D E   A R C H I V O S      *
009300******************************************************************
009400 FD  UMMESS-FILE.
009500     COPY UMMESS.
009600 FD  UMHOST-FILE.
009700     COPY UMHOST.
009800 FD  UMSTUD-FILE.
009900     COPY UMSTUD.
010000 FD  UMATTN-FILE.
010100     COPY UMATTN.
010200 FD  UMBCFG-FILE.
010300     COPY UMBCFG.
010400 FD  UMSRPT-FILE.
010500 01  REG-UMSRPT                PIC X(80).
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*          RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     02  FS-UMMESS             PIC 9(02) VALUE ZEROES.
011200     02  FS-UMHOST              PIC 9(02) VALUE ZEROES.
011300     02  FS-UMSTUD              PIC 9(02) VALUE ZEROES.
011400     02  FS-UMATTN              PIC 9(02) VALUE ZEROES.
011500     02  FSE-UMATTN.
011600         04  FSE-RETURN-A     PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FUNCT-A      PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FEED-A       PIC S9(4) COMP-5 VALUE 0.
011900     02  FS-UMBCFG              PIC 9(02) VALUE ZEROES.
012000     02  FSE-UMBCFG.
012100         04  FSE-RETURN-C     PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCT-C      PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEED-C       PIC S9(4) COMP-5 VALUE 0.
012400     02  FS-UMSRPT              PIC 9(02) VALUE ZEROES.
012500     02  FILLER                PIC X(08) VALUE SPACES.
012600     02  PROGRAMA              PIC X(08) VALUE 'UMB5C01'.
012700     02  ARCHIVO               PIC X(08) VALUE SPACES.
012800     02  ACCION                PIC X(10) VALUE SPACES.
012900     02  LLAVE                 PIC X(32) VALUE SPACES.
013000     02  FILLER                PIC X(10) VALUE SPACES.
013100******************************************************************
013200*              PARAMETROS DE ENTRADA (SYSIN)                     *
013300******************************************************************
013400 01  WKS-PARAMETROS.
013500     02  WKS-MESS-ID-PARM       PIC 9(04).
013600     02  WKS-MES-PARM           PIC 9(02).
013700     02  WKS-ANIO-PARM          PIC 9(04).
013800     02  WKS-MODO-PARM          PIC X(01).
013900         88  MODO-ES-TODOS                VALUE 'T'.
014000         88  MODO-ES-AUSENTES              VALUE 'A'.
014100         88  MODO-ES-PRESENTES             VALUE 'P'.
014200     02  FILLER                 PIC X(09) VALUE SPACES.
014300 01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS.
014400     02  WKS-PARM-RESPALDO      PIC X(20).
014500 01  WKS-FLAGS.
014600     02  WKS-MESS-HALLADA       PIC 9(01) VALUE ZEROES.
014700         88  MESS-FUE-HALLADA             VALUE 1.
014800     02  WKS-CFG-HALLADA        PIC 9(01) VALUE ZEROES.
014900         88  CFG-FUE-HALLADA               VALUE 1.
015000     02  WKS-HOST-MATCH         PIC 9(01) VALUE ZEROES.
015100         88  HOSTAL-DE-LA-MESA              VALUE 1.
015200     02  WKS-ATTN-HALLADA       PIC 9(01) VALUE ZEROES.
015300         88  ATTN-FUE-HALLADA               VALUE 1.
015400     02  FILLER                 PIC X(04) VALUE SPACES.
015500******************************************************************
015600*     NOMBRE Y CODIGO DE LA MESA SOLICITADA                      *
015700******************************************************************
015800 01  WKS-MESS-NOMBRE            PIC X(30) VALUE SPACES.
015900 01  WKS-MESS-CODIGO            PIC X(05) VALUE SPACES.
016000******************************************************************
016100*     TABLA DE HOSTALES DE LA MESA SOLICITADA                    *
016200******************************************************************
016300 01  WKS-TABLA-HOSTALES.
016400     02  WKS-HOST-ENTRADA OCCURS 300 TIMES
016500                           INDEXED BY WKS-IX-HOST.
016600         03  WKS-TH-HOSTEL-ID   PIC 9(04).
016700         03  FILLER             PIC X(02).
016800 01  WKS-HOST-TOTAL              PIC 9(03) COMP VALUE ZEROES.
016900******************************************************************
017000*     TABLA DE ESTUDIANTES QUE CUMPLEN EL MODO SOLICITADO        *
017100******************************************************************
017200 01  WKS-TABLA-DETALLE.
017300     02  WKS-DET-ENTRADA OCCURS 500 TIMES
017400                          INDEXED BY WKS-IX-DET.
017500         03  WKS-TD-ENTRY-NUMBER    PIC X(12).
017600         03  WKS-TD-STUDENT-NAME    PIC X(30).
017700         03  WKS-TD-ROOM-NUMBER     PIC X(06).
017800         03  WKS-TD-MESS-DAYS       PIC 9(02).
017900         03  WKS-TD-ABSENT-DAYS     PIC 9(02).
018000         03  FILLER                 PIC X(02).
018100 01  WKS-TOTAL-LISTADOS          PIC 9(05) COMP VALUE ZEROES.
018200 01  WKS-DIAS-OPERACION          PIC 9(02) COMP VALUE ZEROES.
018300 01  WKS-DIAS-MESA-ESTUD         PIC 9(02) COMP VALUE ZEROES.
018400 01  WKS-DIAS-AUSENTE-ESTUD      PIC 9(02) COMP VALUE ZEROES.
018500 01  TABLA-DIAS.
018600     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
018700 01  F REDEFINES TABLA-DIAS.
018800     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
018900******************************************************************
019000*   CAMPOS DE TRABAJO PARA EL CALCULO DE ANIO BISIESTO           *
019100*   (SIN USAR FUNCIONES INTRINSECAS)                             *
019200******************************************************************
019300 01  WKS-BIS-L4                  PIC 9(08) COMP VALUE ZEROES.
019400 01  WKS-BIS-L100                 PIC 9(08) COMP VALUE ZEROES.
019500 01  WKS-BIS-L400                 PIC 9(08) COMP VALUE ZEROES.
019600 01  WKS-BIS-REM                  PIC 9(08) COMP VALUE ZEROES.
019700******************************************************************
019800*     FECHA DEL SISTEMA PARA EL SELLO DEL REPORTE                *
019900******************************************************************
020000 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
020100 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
020200     02  WKS-HOY-ANIO              PIC 9(04).
020300     02  WKS-HOY-MES               PIC 9(02).
020400     02  WKS-HOY-DIA                PIC 9(02).
020500******************************************************************
020600*              LINEAS DE REPORTE DE ASISTENCIA                   *
020700******************************************************************
020800 01  WKS-LINEA-ENC1.
020900     02  FILLER                PIC X(20) VALUE SPACES.
021000     02  FILLER                PIC X(40) VALUE
021100         'SHRI MATA VAISHNO DEVI UNIVERSITY'.
021200     02  FILLER                PIC X(20) VALUE SPACES.
021300 01  WKS-LINEA-ENC2.
021400     02  FILLER                PIC X(20) VALUE SPACES.
021500     02  FILLER                PIC X(40) VALUE
021600         'KATRA, JAMMU AND KASHMIR, INDIA'.
021700     02  FILLER                PIC X(20) VALUE SPACES.
021800 01  WKS-LINEA-ENC3.
021900     02  WKS-E3-TITULO          PIC X(50) VALUE SPACES.
022000     02  FILLER                 PIC X(30) VALUE SPACES.
022100 01  WKS-LINEA-ENC4.
022200     02  FILLER                 PIC X(10) VALUE 'COMEDOR : '.
022300     02  WKS-E4-MESS-NOMBRE     PIC X(30) VALUE SPACES.
022400     02  FILLER                 PIC X(15) VALUE ' FECHA REPORTE:'.
022500     02  WKS-E4-FECHA-EDIT      PIC 9(02)/9(02)/9(04).
022600     02  FILLER                 PIC X(05) VALUE SPACES.
022700 01  WKS-LINEA-ENC5.
022800     02  FILLER                 PIC X(18)
022900         VALUE 'DIAS OPERACION : '.
023000     02  WKS-E5-DIAS-EDIT       PIC ZZ9.
023100     02  FILLER                 PIC X(15) VALUE ' TOTAL ALUMNOS:'.
023200     02  WKS-E5-TOTAL-EDIT      PIC ZZ,ZZ9.
023300     02  FILLER                 PIC X(37) VALUE SPACES.
023400 01  WKS-LINEA-COL.
023500     02  FILLER                 PIC X(14) VALUE 'No. INGRESO '.
023600     02  FILLER                 PIC X(32) VALUE 'NOMBRE'.
023700     02  FILLER                 PIC X(08) VALUE 'CUARTO'.
023800     02  FILLER                 PIC X(13) VALUE 'DIAS MESA'.
023900     02  FILLER                 PIC X(13) VALUE 'DIAS AUSENTE'.
024000 01  WKS-LINEA-DET.
024100     02  WKS-DET-ENTRY-NUMBER    PIC X(14) VALUE SPACES.
024200     02  WKS-DET-STUDENT-NAME    PIC X(32) VALUE SPACES.
024300     02  WKS-DET-ROOM            PIC X(06) VALUE SPACES.
024400     02  FILLER                  PIC X(02) VALUE SPACES.
024500     02  WKS-DET-MESS-DAYS       PIC X(13) VALUE SPACES.
024600     02  WKS-DET-ABSENT-DAYS     PIC X(13) VALUE SPACES.
024700 01  WKS-LINEA-PIE1.
024800     02  FILLER                 PIC X(14) VALUE 'GENERADO EL: '.
024900     02  WKS-P1-FECHA-EDIT       PIC 9(02)/9(02)/9(04).
025000     02  FILLER                 PIC X(56) VALUE SPACES.
025100 01  WKS-LINEA-PIE2.
025200     02  FILLER                 PIC X(46) VALUE
025300         'ESTE ES UN REPORTE GENERADO POR COMPUTADORA.'.
025400     02  FILLER                 PIC X(34) VALUE SPACES.
025500 01  WKS-DIAS-EDIT               PIC ZZ9.
025600 01  WKS-AUS-EDIT                PIC ZZ9.
025700******************************************************************
025800 PROCEDURE DIVISION.
025900******************************************************************
026000*               S E C C I O N    P R I N C I P A L               *
026100******************************************************************
026200 000-MAIN SECTION.
026300     PERFORM 010-APERTURA-ARCHIVOS
026400     PERFORM 020-ACEPTA-PARAMETROS
026500     PERFORM 030-BUSCA-NOMBRE-MESS
026600     IF MESS-FUE-HALLADA
026700        PERFORM 040-CARGA-HOSTALES-MESS
026800        PERFORM 050-RESUELVE-DIAS-OPERACION
026900        MOVE ZEROES TO WKS-TOTAL-LISTADOS
027000        PERFORM 070-PROCESA-ESTUDIANTES
027100        PERFORM 080-ESCRIBE-ENCABEZADO
027200        PERFORM 095-ESCRIBE-TODAS-LAS-FILAS
027300        PERFORM 100-ESCRIBE-PIE
027400     ELSE
027500        DISPLAY '>>> MESA NO EXISTE, NO SE GENERA REPORTE <<<'
027600     END-IF
027700     PERFORM 999-CIERRA-ARCHIVOS
027800     STOP RUN.
027900 000-MAIN-E. EXIT.
028000
028100******************************************************************
028200 010-APERTURA-ARCHIVOS SECTION.
028300     OPEN INPUT  UMMESS-FILE UMHOST-FILE UMSTUD-FILE UMBCFG-FILE
028400     OPEN INPUT  UMATTN-FILE
028500     OPEN OUTPUT UMSRPT-FILE
028600     IF FS-UMMESS NOT = 0 OR FS-UMHOST NOT = 0
028700        OR FS-UMSTUD NOT = 0 OR FS-UMSRPT NOT = 0
028800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS SECUENCIALES <<<'
028900                UPON CONSOLE
029000        MOVE 91 TO RETURN-CODE
029100        STOP RUN
029200     END-IF
029300     IF FS-UMATTN NOT = 0
029400        MOVE 'UMATTN' TO ARCHIVO
029500        PERFORM 995-AVISA-ERROR-APERTURA
029600     END-IF
029700     IF FS-UMBCFG NOT = 0
029800        MOVE 'UMBCFG' TO ARCHIVO
029900        PERFORM 995-AVISA-ERROR-APERTURA
030000     END-IF.
030100 010-APERTURA-ARCHIVOS-E. EXIT.
030200
030300 995-AVISA-ERROR-APERTURA SECTION.
030400     MOVE 'OPEN'   TO ACCION
030500     MOVE SPACES   TO LLAVE
030600     CALL 'UMBFSE1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030700                           FS-UMBCFG, FSE-UMBCFG
030800     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE
030900     PERFORM 999-CIERRA-ARCHIVOS
031000     MOVE 91 TO RETURN-CODE
031100     STOP RUN.
031200 995-AVISA-ERROR-APERTURA-E. EXIT.
031300
031400 020-ACEPTA-PARAMETROS SECTION.
031500     ACCEPT WKS-PARAMETROS FROM SYSIN
031600     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
031700 020-ACEPTA-PARAMETROS-E. EXIT.
031800
031900******************************************************************
032000*   EL ARCHIVO DE MESAS ES SECUENCIAL, SE RECORRE HASTA          *
032100*   ENCONTRAR LA MESA SOLICITADA                                 *
032200******************************************************************
032300 030-BUSCA-NOMBRE-MESS SECTION.
032400     MOVE ZEROES TO WKS-MESS-HALLADA
032500     READ UMMESS-FILE
032600          AT END CONTINUE
032700     END-READ
032800     PERFORM 032-COMPARA-MESS-NOMBRE
032900             UNTIL FS-UMMESS = 10 OR MESS-FUE-HALLADA.
033000 030-BUSCA-NOMBRE-MESS-E. EXIT.
033100
033200 032-COMPARA-MESS-NOMBRE SECTION.
033300     IF UMMS-MESS-ID = WKS-MESS-ID-PARM
033400        MOVE UMMS-MESS-NAME TO WKS-MESS-NOMBRE
033500        MOVE UMMS-MESS-CODE TO WKS-MESS-CODIGO
033600        MOVE 1 TO WKS-MESS-HALLADA
033700     ELSE
033800        READ UMMESS-FILE
033900             AT END CONTINUE
034000        END-READ
034100     END-IF.
034200 032-COMPARA-MESS-NOMBRE-E. EXIT.
034300
034400******************************************************************
034500*   SE CARGA EN MEMORIA LA LISTA DE HOSTALES QUE PERTENECEN A    *
034600*   LA MESA SOLICITADA                                           *
034700******************************************************************
034800 040-CARGA-HOSTALES-MESS SECTION.
034900     MOVE ZEROES TO WKS-HOST-TOTAL
035000     READ UMHOST-FILE
035100          AT END CONTINUE
035200     END-READ
035300     PERFORM 042-ACUMULA-HOSTAL-MESS UNTIL FS-UMHOST = 10.
035400 040-CARGA-HOSTALES-MESS-E. EXIT.
035500
035600 042-ACUMULA-HOSTAL-MESS SECTION.
035700     IF UMHT-MESS-ID = WKS-MESS-ID-PARM
035800        ADD 1 TO WKS-HOST-TOTAL
035900        SET WKS-IX-HOST TO WKS-HOST-TOTAL
036000        MOVE UMHT-HOSTEL-ID TO WKS-TH-HOSTEL-ID (WKS-IX-HOST)
036100     END-IF
036200     READ UMHOST-FILE
036300          AT END CONTINUE
036400     END-READ.
036500 042-ACUMULA-HOSTAL-MESS-E. EXIT.
036600
036700******************************************************************
036800*   LOS DIAS DE OPERACION SON LOS DE LA CONFIGURACION DE         *
036900*   FACTURA DEL MES SI EXISTE, DE LO CONTRARIO EL TOTAL          *
037000*   CALENDARIO DEL MES (REQ. 5649)                               *
037100******************************************************************
037200 050-RESUELVE-DIAS-OPERACION SECTION.
037300     MOVE ZEROES TO UMBC-MESS-ID UMBC-CFG-MONTH UMBC-CFG-YEAR
037400     MOVE WKS-MESS-ID-PARM TO UMBC-MESS-ID
037500     MOVE WKS-MES-PARM     TO UMBC-CFG-MONTH
037600     MOVE WKS-ANIO-PARM    TO UMBC-CFG-YEAR
037700     READ UMBCFG-FILE KEY IS UMBC-LLAVE
037800          INVALID KEY
037900             MOVE 0 TO WKS-CFG-HALLADA
038000          NOT INVALID KEY
038100             MOVE 1 TO WKS-CFG-HALLADA
038200     END-READ
038300     IF CFG-FUE-HALLADA
038400        MOVE UMBC-OPERATING-DAYS TO WKS-DIAS-OPERACION
038500     ELSE
038600        PERFORM 055-CALCULA-DIAS-CALENDARIO
038700     END-IF.
038800 050-RESUELVE-DIAS-OPERACION-E. EXIT.
038900
039000 055-CALCULA-DIAS-CALENDARIO SECTION.
039100     MOVE DIA-FIN-MES (WKS-MES-PARM) TO WKS-DIAS-OPERACION
039200     IF WKS-MES-PARM = 02
039300        DIVIDE WKS-ANIO-PARM BY 4 GIVING WKS-BIS-L4
039400               REMAINDER WKS-BIS-REM
039500        IF WKS-BIS-REM = 0
039600           DIVIDE WKS-ANIO-PARM BY 100 GIVING WKS-BIS-L100
039700                  REMAINDER WKS-BIS-REM
039800           IF WKS-BIS-REM NOT = 0
039900              MOVE 29 TO WKS-DIAS-OPERACION
040000           ELSE
040100              DIVIDE WKS-ANIO-PARM BY 400 GIVING WKS-BIS-L400
040200                     REMAINDER WKS-BIS-REM
040300              IF WKS-BIS-REM = 0
040400                 MOVE 29 TO WKS-DIAS-OPERACION
040500              END-IF
040600           END-IF
040700        END-IF
040800     END-IF.
040900 055-CALCULA-DIAS-CALENDARIO-E. EXIT.
041000
041100******************************************************************
041200*   SE RECORRE EL ARCHIVO DE ESTUDIANTES (ORDEN DE INGRESO) Y    *
041300*   SE SELECCIONAN LOS ACTIVOS DE LA MESA QUE CUMPLEN EL MODO    *
041400*   SOLICITADO (REQ. 6320)                                       *
041500******************************************************************
041600 070-PROCESA-ESTUDIANTES SECTION.
041700     READ UMSTUD-FILE
041800          AT END CONTINUE
041900     END-READ
042000     PERFORM 072-EVALUA-ESTUDIANTE UNTIL FS-UMSTUD = 10.
042100 070-PROCESA-ESTUDIANTES-E. EXIT.
042200
042300 072-EVALUA-ESTUDIANTE SECTION.
042400     IF UMST-ACTIVO
042500        PERFORM 074-VERIFICA-HOSTAL-ESTUD
042600        IF HOSTAL-DE-LA-MESA
042700           PERFORM 076-LEE-ASISTENCIA-ESTUD
042800           PERFORM 078-CLASIFICA-ESTUDIANTE
042900        END-IF
043000     END-IF
043100     READ UMSTUD-FILE
043200          AT END CONTINUE
043300     END-READ.
043400 072-EVALUA-ESTUDIANTE-E. EXIT.
043500
043600 074-VERIFICA-HOSTAL-ESTUD SECTION.
043700     MOVE ZEROES TO WKS-HOST-MATCH
043800     SET WKS-IX-HOST TO 1
043900     PERFORM 075-COMPARA-HOSTAL-ESTUD
044000             VARYING WKS-IX-HOST FROM 1 BY 1
044100             UNTIL WKS-IX-HOST > WKS-HOST-TOTAL
044200                OR HOSTAL-DE-LA-MESA.
044300 074-VERIFICA-HOSTAL-ESTUD-E. EXIT.
044400
044500 075-COMPARA-HOSTAL-ESTUD SECTION.
044600     IF WKS-TH-HOSTEL-ID (WKS-IX-HOST) = UMST-HOSTEL-ID
044700        MOVE 1 TO WKS-HOST-MATCH
044800     END-IF.
044900 075-COMPARA-HOSTAL-ESTUD-E. EXIT.
045000
045100******************************************************************
045200*   POR DEFECTO, SIN ASISTENCIA CAPTURADA, LOS DIAS DE MESA SON  *
045300*   LOS DE OPERACION Y LOS DIAS AUSENTE SON CERO (REQ. 5213)     *
045400******************************************************************
045500 076-LEE-ASISTENCIA-ESTUD SECTION.
045600     MOVE WKS-DIAS-OPERACION TO WKS-DIAS-MESA-ESTUD
045700     MOVE ZEROES              TO WKS-DIAS-AUSENTE-ESTUD
045800     MOVE UMST-STUDENT-ID TO UMAT-STUDENT-ID
045900     MOVE WKS-MES-PARM     TO UMAT-MONTH
046000     MOVE WKS-ANIO-PARM    TO UMAT-YEAR
046100     READ UMATTN-FILE KEY IS UMAT-LLAVE
046200          INVALID KEY
046300             MOVE 0 TO WKS-ATTN-HALLADA
046400          NOT INVALID KEY
046500             MOVE 1 TO WKS-ATTN-HALLADA
046600             MOVE UMAT-MESS-DAYS   TO WKS-DIAS-MESA-ESTUD
046700             MOVE UMAT-ABSENT-DAYS TO WKS-DIAS-AUSENTE-ESTUD
046800     END-READ.
046900 076-LEE-ASISTENCIA-ESTUD-E. EXIT.
047000
047100******************************************************************
047200*   TODOS INCLUYE A CUALQUIER ACTIVO, AUSENTES SOLO LOS QUE      *
047300*   TIENEN DIAS AUSENTE MAYOR A CERO, PRESENTES SOLO LOS QUE     *
047400*   NO TIENEN NINGUN DIA AUSENTE                                 *
047500******************************************************************
047600 078-CLASIFICA-ESTUDIANTE SECTION.
047700     IF MODO-ES-TODOS
047800        PERFORM 079-AGREGA-A-LA-TABLA
047900     ELSE
048000        IF MODO-ES-AUSENTES AND WKS-DIAS-AUSENTE-ESTUD > 0
048100           PERFORM 079-AGREGA-A-LA-TABLA
048200        ELSE
048300           IF MODO-ES-PRESENTES AND WKS-DIAS-AUSENTE-ESTUD = 0
048400              PERFORM 079-AGREGA-A-LA-TABLA
048500           END-IF
048600        END-IF
048700     END-IF.
048800 078-CLASIFICA-ESTUDIANTE-E. EXIT.
048900
049000 079-AGREGA-A-LA-TABLA SECTION.
049100     ADD 1 TO WKS-TOTAL-LISTADOS
049200     SET WKS-IX-DET TO WKS-TOTAL-LISTADOS
049300     MOVE UMST-ENTRY-NUMBER TO WKS-TD-ENTRY-NUMBER (WKS-IX-DET)
049400     MOVE UMST-STUDENT-NAME TO WKS-TD-STUDENT-NAME (WKS-IX-DET)
049500     MOVE UMST-ROOM-NUMBER  TO WKS-TD-ROOM-NUMBER  (WKS-IX-DET)
049600     MOVE WKS-DIAS-MESA-ESTUD    TO WKS-TD-MESS-DAYS (WKS-IX-DET)
049700     MOVE WKS-DIAS-AUSENTE-ESTUD
049800          TO WKS-TD-ABSENT-DAYS (WKS-IX-DET).
049900 079-AGREGA-A-LA-TABLA-E. EXIT.
050000
050100******************************************************************
050200 080-ESCRIBE-ENCABEZADO SECTION.
050300     IF MODO-ES-TODOS
050400        MOVE 'STUDENT ATTENDANCE REPORT - ALL STUDENTS'
050500             TO WKS-E3-TITULO
050600     ELSE
050700        IF MODO-ES-AUSENTES
050800           MOVE 'STUDENT ATTENDANCE REPORT - ABSENT STUDENTS'
050900                TO WKS-E3-TITULO
051000        ELSE
051100           MOVE 'STUDENT ATTENDANCE REPORT - FULL ATTENDANCE'
051200                TO WKS-E3-TITULO
051300        END-IF
051400     END-IF
051500     MOVE WKS-MESS-NOMBRE   TO WKS-E4-MESS-NOMBRE
051600     MOVE WKS-HOY-DIA       TO WKS-E4-FECHA-EDIT (1:2)
051700     MOVE WKS-HOY-MES       TO WKS-E4-FECHA-EDIT (4:2)
051800     MOVE WKS-HOY-ANIO      TO WKS-E4-FECHA-EDIT (7:4)
051900     MOVE WKS-DIAS-OPERACION TO WKS-E5-DIAS-EDIT
052000     MOVE WKS-TOTAL-LISTADOS TO WKS-E5-TOTAL-EDIT
052100     WRITE REG-UMSRPT FROM WKS-LINEA-ENC1
052200     WRITE REG-UMSRPT FROM WKS-LINEA-ENC2
052300     MOVE SPACES TO REG-UMSRPT
052400     WRITE REG-UMSRPT
052500     WRITE REG-UMSRPT FROM WKS-LINEA-ENC3
052600     WRITE REG-UMSRPT FROM WKS-LINEA-ENC4
052700     WRITE REG-UMSRPT FROM WKS-LINEA-ENC5
052800     MOVE SPACES TO REG-UMSRPT
052900     WRITE REG-UMSRPT
053000     WRITE REG-UMSRPT FROM WKS-LINEA-COL.
053100 080-ESCRIBE-ENCABEZADO-E. EXIT.
053200
053300******************************************************************
053400*   EL DETALLE OMITE LA COLUMNA QUE NO APLICA SEGUN EL MODO      *
053500******************************************************************
053600 095-ESCRIBE-TODAS-LAS-FILAS SECTION.
053700     SET WKS-IX-DET TO 1
053800     PERFORM 096-ESCRIBE-UNA-FILA
053900             VARYING WKS-IX-DET FROM 1 BY 1
054000             UNTIL WKS-IX-DET > WKS-TOTAL-LISTADOS.
054100 095-ESCRIBE-TODAS-LAS-FILAS-E. EXIT.
054200
054300 096-ESCRIBE-UNA-FILA SECTION.
054400     MOVE SPACES TO WKS-LINEA-DET
054500     MOVE WKS-TD-ENTRY-NUMBER (WKS-IX-DET) TO WKS-DET-ENTRY-NUMBER
054600     MOVE WKS-TD-STUDENT-NAME (WKS-IX-DET) TO WKS-DET-STUDENT-NAME
054700     MOVE WKS-TD-ROOM-NUMBER  (WKS-IX-DET) TO WKS-DET-ROOM
054800     IF NOT MODO-ES-AUSENTES
054900        MOVE WKS-TD-MESS-DAYS (WKS-IX-DET) TO WKS-DIAS-EDIT
055000        MOVE WKS-DIAS-EDIT                  TO WKS-DET-MESS-DAYS
055100     END-IF
055200     IF NOT MODO-ES-PRESENTES
055300        MOVE WKS-TD-ABSENT-DAYS (WKS-IX-DET) TO WKS-AUS-EDIT
055400        MOVE WKS-AUS-EDIT TO WKS-DET-ABSENT-DAYS
055500     END-IF
055600     WRITE REG-UMSRPT FROM WKS-LINEA-DET.
055700 096-ESCRIBE-UNA-FILA-E. EXIT.
055800
055900******************************************************************
056000 100-ESCRIBE-PIE SECTION.
056100     MOVE WKS-HOY-DIA  TO WKS-P1-FECHA-EDIT (1:2)
056200     MOVE WKS-HOY-MES  TO WKS-P1-FECHA-EDIT (4:2)
056300     MOVE WKS-HOY-ANIO TO WKS-P1-FECHA-EDIT (7:4)
056400     MOVE SPACES TO REG-UMSRPT
056500     WRITE REG-UMSRPT
056600     WRITE REG-UMSRPT FROM WKS-LINEA-PIE1
056700     WRITE REG-UMSRPT FROM WKS-LINEA-PIE2.
056800 100-ESCRIBE-PIE-E. EXIT.
056900
057000 999-CIERRA-ARCHIVOS SECTION.
057100     CLOSE UMMESS-FILE UMHOST-FILE UMSTUD-FILE UMATTN-FILE
057200     CLOSE UMBCFG-FILE UMSRPT-FILE.
057300 999-CIERRA-ARCHIVOS-E. EXIT.
