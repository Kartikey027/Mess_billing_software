000100******************************************************************
000200* FECHA       : 11/09/1988                                      *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS             *
000500* PROGRAMA    : UMB4C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DE ASISTENCIA MENSUAL DE COMEDOR.  *
000800*             : RECIBE ESTUDIANTE, MES, ANIO Y DIAS AUSENTES,    *
000900*             : RESUELVE LOS DIAS DE OPERACION DE LA MESA DEL    *
001000*             : ESTUDIANTE, VALIDA EL RANGO Y GRABA O REEMPLAZA  *
001100*             : EL REGISTRO DE ASISTENCIA DEL MES.               *
001200* ARCHIVOS    : UMSTUD=S,UMHOST=S,UMBCFG=S,UMATTN=IO             *
001300* ACCION (ES) : A=ACTUALIZA ASISTENCIA DE UN ESTUDIANTE          *
001400* INSTALADO   : 11/09/1988                                      *
001500* BPM/RATIONAL: 541209                                          *
001600* NOMBRE      : MANTENIMIENTO DE ASISTENCIA DE COMEDOR           *
001700* DESCRIPCION : ALTA/REEMPLAZO DE ASISTENCIA MENSUAL             *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. UMB4C01.
002100 AUTHOR. E RAMIREZ.
002200 INSTALLATION. DEPTO SISTEMAS - RESIDENCIAS UNIVERSITARIAS.
002300 DATE-WRITTEN. 11/09/1988.
002400 DATE-COMPILED.
002500 SECURITY. CONFIDENCIAL - USO INTERNO UNIVERSITARIO.
002600******************************************************************
002700*                  H I S T O R I A L   D E   C A M B I O S       *
002800******************************************************************
002900* 11/09/1988  PEDR  CREACION DEL PROGRAMA, VERSION INICIAL       *
003000* 04/02/1990  PEDR  SE AGREGA VALIDACION DE RANGO DE DIAS        *
003100*             AUSENTES CONTRA LOS DIAS DE OPERACION DE LA MESA   *
003200* 19/10/1991  RMCH  SE CAMBIA LA GRABACION A REEMPLAZO (READ +   *
003300*             WRITE/REWRITE) EN LUGAR DE RECHAZAR DUPLICADOS     *
003400* 06/05/1993  RMCH  REQ. 5062 SE RESUELVE LA MESA DEL ESTUDIANTE *
003500*             A TRAVES DE SU RESIDENCIA, YA NO SE RECIBE POR     *
003600*             PARAMETRO                                          *
003700* 21/01/1996  LQAM  SE AGREGA RESPALDO PLANO DE LA ENTRADA PARA  *
003800*             BITACORA DE AUDITORIA                              *
003900* 17/02/1999  EEDR  Y2K - AMPLIACION DE ANIO A 4 DIGITOS EN      *
004000*             TODAS LAS LLAVES Y FECHAS DE COMEDOR               *
004100* 02/11/1999  EEDR  Y2K - PRUEBAS DE REGRESION SOBRE SIGLO XXI   *
004200* 30/07/2003  EEDR  REQ. 5488 DIAS DE OPERACION TOMAN LA         *
004300*             CONFIGURACION DE FACTURA DEL MES SI EXISTE         *
004400* 12/12/2008  PEDR  REQ. 6102 SE RECHAZA LA ENTRADA SI EL        *
004500*             ESTUDIANTE NO TIENE RESIDENCIA O MESA VALIDA       *
004600* 25/06/2014  EDRD  REQ. 6844 SE ESTANDARIZA EL MANEJO DE        *
004700*             ERRORES DE APERTURA CON LA RUTINA COMUN UMBFSE1    *
004800* 08/03/2023  EDRD  TICKET 229210 DIAS DE MESA SIEMPRE SE        *
004900*             RECALCULAN COMO OPERACION MENOS AUSENTES           *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS FACTURABLE IS 'A' THRU 'Z'
005600     UPSI-0 OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900******************************************************************
006000*              A R C H I V O S   D E   E N T R A D A             *
006100******************************************************************
006200     SELECT UMSTUD-FILE ASSIGN TO UMSTUD
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-UMSTUD.
006500     SELECT UMHOST-FILE ASSIGN TO UMHOST
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-UMHOST.
006800     SELECT UMBCFG-FILE ASSIGN TO UMBCFG
006900            ORGANIZATION  IS INDEXED
007000            ACCESS MODE   IS DYNAMIC
007100            RECORD KEY    IS UMBC-LLAVE
007200            FILE STATUS   IS FS-UMBCFG
007300                              FSE-UMBCFG.
007400******************************************************************
007500*              A R C H I V O   D E   S A L I D A                 *
007600******************************************************************
007700     SELECT UMATTN-FILE ASSIGN TO UMATTN
007800            ORGANIZATION  IS INDEXED
007900            ACCESS MODE   IS DYNAMIC
008000            RECORD KEY    IS UMAT-LLAVE
008100            FILE STATUS   IS FS-UMATTN
008200                              FSE-UMATTN.
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               D E F I N I C I O N   D E   A R C H I V O S      *
008700******************************************************************
008800 FD  UMSTUD-FILE.
008900     COPY UMSTUD.
009000 FD  UMHOST-FILE.
009100     COPY UMHOST.
009200 FD  UMBCFG-FILE.
009300     COPY UMBCFG.
009400 FD  UMATTN-FILE.
009500     COPY UMATTN.
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*          RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     02  FS-UMSTUD            PIC 9(02) VALUE ZEROES.
010200     02  FS-UMHOST            PIC 9(02) VALUE ZEROES.
010300     02  FS-UMBCFG            PIC 9(02) VALUE ZEROES.
010400     02  FSE-UMBCFG.
010500         04  FSE-RETURN-C     PIC S9(4) COMP-5 VALUE 0.
010600         04  FSE-FUNCT-C      PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FEED-C       PIC S9(4) COMP-5 VALUE 0.
010800     02  FS-UMATTN            PIC 9(02) VALUE ZEROES.
010900     02  FSE-UMATTN.
011000         04  FSE-RETURN-A     PIC S9(4) COMP-5 VALUE 0.
011100         04  FSE-FUNCT-A      PIC S9(4) COMP-5 VALUE 0.
011200         04  FSE-FEED-A       PIC S9(4) COMP-5 VALUE 0.
011300     02  FILLER               PIC X(08) VALUE SPACES.
011400     02  PROGRAMA             PIC X(08) VALUE 'UMB4C01'.
011500     02  ARCHIVO              PIC X(08) VALUE SPACES.
011600     02  ACCION               PIC X(10) VALUE SPACES.
011700     02  LLAVE                PIC X(32) VALUE SPACES.
011800     02  FILLER               PIC X(10) VALUE SPACES.
011900******************************************************************
012000*              PARAMETROS DE ENTRADA (SYSIN)                     *
012100******************************************************************
012200 01  WKS-PARAMETROS.
012300     02  WKS-STUDENT-ID-PARM  PIC 9(06).
012400     02  WKS-MES-PARM         PIC 9(02).
012500     02  WKS-ANIO-PARM        PIC 9(04).
012600     02  WKS-AUSENTE-PARM     PIC 9(02).
012700     02  FILLER               PIC X(06) VALUE SPACES.
012800 01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS.
012900     02  WKS-PARM-RESPALDO    PIC X(20).
013000 01  WKS-FLAGS.
013100     02  WKS-STUD-HALLADO     PIC 9(01) VALUE ZEROES.
013200         88  ESTUDIANTE-HALLADO         VALUE 1.
013300     02  WKS-MESS-HALLADA     PIC 9(01) VALUE ZEROES.
013400         88  MESS-FUE-HALLADA           VALUE 1.
013500     02  WKS-CFG-HALLADA      PIC 9(01) VALUE ZEROES.
013600         88  CFG-FUE-HALLADA            VALUE 1.
013700     02  WKS-ENTRADA-OK       PIC 9(01) VALUE 1.
013800         88  ENTRADA-ES-VALIDA          VALUE 1.
013900     02  FILLER               PIC X(04) VALUE SPACES.
014000******************************************************************
014100*              DATOS RESUELTOS DEL ESTUDIANTE Y LA MESA          *
014200******************************************************************
014300 01  WKS-HOSTEL-ID-STUD        PIC 9(04) COMP VALUE ZEROES.
014400 01  WKS-MESS-ID-STUD          PIC 9(04) COMP VALUE ZEROES.
014500 01  WKS-DIAS-OPERACION        PIC 9(02) COMP VALUE ZEROES.
014600 01  WKS-DIAS-MESA             PIC 9(02) COMP VALUE ZEROES.
014700 01  TABLA-DIAS.
014800     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
014900 01  F REDEFINES TABLA-DIAS.
015000     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
015100******************************************************************
015200*   CAMPOS DE TRABAJO PARA EL CALCULO DE ANIO BISIESTO, REQ.     *
015300*   5488 (SIN USAR FUNCIONES INTRINSECAS)                        *
015400******************************************************************
015500 01  WKS-BIS-L4                PIC 9(08) COMP VALUE ZEROES.
015600 01  WKS-BIS-L100               PIC 9(08) COMP VALUE ZEROES.
015700 01  WKS-BIS-L400               PIC 9(08) COMP VALUE ZEROES.
015800 01  WKS-BIS-REM                PIC 9(08) COMP VALUE ZEROES.
015900******************************************************************
016000*   ENTRADA ACUMULADA DE LA ASISTENCIA, CON RESPALDO PLANO       *
016100*   PARA LA BITACORA DE AUDITORIA (REQ. 5062)                    *
016200******************************************************************
016300 01  WKS-ENTRADA-ACUM.
016400     02  WKS-EA-STUDENT-ID     PIC 9(06) VALUE ZEROES.
016500     02  WKS-EA-MES            PIC 9(02) VALUE ZEROES.
016600     02  WKS-EA-ANIO           PIC 9(04) VALUE ZEROES.
016700     02  WKS-EA-AUSENTES       PIC 9(02) VALUE ZEROES.
016800     02  WKS-EA-DIAS-MESA      PIC 9(02) VALUE ZEROES.
016900     02  FILLER                PIC X(04) VALUE SPACES.
017000 01  WKS-ENTRADA-R REDEFINES WKS-ENTRADA-ACUM.
017100     02  WKS-EA-RESPALDO       PIC X(20).
017200 01  WKS-ENTERO-EDIT            PIC ZZZ,ZZ9.
017300******************************************************************
017400 PROCEDURE DIVISION.
017500******************************************************************
017600*               S E C C I O N    P R I N C I P A L               *
017700******************************************************************
017800 000-MAIN SECTION.
017900     PERFORM 010-APERTURA-ARCHIVOS
018000     PERFORM 020-ACEPTA-PARAMETROS
018100     PERFORM 030-BUSCA-ESTUDIANTE
018200     IF ESTUDIANTE-HALLADO
018300        PERFORM 040-BUSCA-HOSTAL-MESA
018400     ELSE
018500        DISPLAY '>>> ESTUDIANTE NO EXISTE, NO SE ACTUALIZA <<<'
018600     END-IF
018700     IF ESTUDIANTE-HALLADO AND MESS-FUE-HALLADA
018800        PERFORM 050-RESUELVE-DIAS-OPERACION
018900        PERFORM 060-VALIDA-DIAS-AUSENTE
019000        IF ENTRADA-ES-VALIDA
019100           PERFORM 070-ACTUALIZA-ASISTENCIA
019200        END-IF
019300     ELSE
019400        IF ESTUDIANTE-HALLADO
019500           DISPLAY '>>> RESIDENCIA SIN MESA, NO SE ACTUALIZA <<<'
019600        END-IF
019700     END-IF
019800     PERFORM 999-CIERRA-ARCHIVOS
019900     STOP RUN.
020000 000-MAIN-E. EXIT.
020100
020200******************************************************************
020300 010-APERTURA-ARCHIVOS SECTION.
020400     OPEN INPUT UMSTUD-FILE UMHOST-FILE UMBCFG-FILE
020500     OPEN I-O   UMATTN-FILE
020600     IF FS-UMSTUD NOT = 0 OR FS-UMHOST NOT = 0
020700        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS SECUENCIALES <<<'
020800                UPON CONSOLE
020900        MOVE 91 TO RETURN-CODE
021000        STOP RUN
021100     END-IF
021200     IF FS-UMBCFG NOT = 0
021300        MOVE 'UMBCFG' TO ARCHIVO
021400        PERFORM 995-AVISA-ERROR-APERTURA
021500     END-IF
021600     IF FS-UMATTN NOT = 0 AND NOT = 05
021700        MOVE 'UMATTN' TO ARCHIVO
021800        PERFORM 995-AVISA-ERROR-APERTURA
021900     END-IF.
022000 010-APERTURA-ARCHIVOS-E. EXIT.
022100
022200 995-AVISA-ERROR-APERTURA SECTION.
022300     MOVE 'OPEN'   TO ACCION
022400     MOVE SPACES   TO LLAVE
022500     CALL 'UMBFSE1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022600                           FS-UMBCFG, FSE-UMBCFG
022700     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE
022800     PERFORM 999-CIERRA-ARCHIVOS
022900     MOVE 91 TO RETURN-CODE
023000     STOP RUN.
023100 995-AVISA-ERROR-APERTURA-E. EXIT.
023200
023300 020-ACEPTA-PARAMETROS SECTION.
023400     ACCEPT WKS-PARAMETROS FROM SYSIN.
023500 020-ACEPTA-PARAMETROS-E. EXIT.
023600
023700******************************************************************
023800*   EL ARCHIVO DE ESTUDIANTES ES SECUENCIAL, SE RECORRE HASTA    *
023900*   ENCONTRAR EL NUMERO DE ESTUDIANTE INDICADO                   *
024000******************************************************************
024100 030-BUSCA-ESTUDIANTE SECTION.
024200     MOVE ZEROES TO WKS-STUD-HALLADO
024300     READ UMSTUD-FILE
024400          AT END CONTINUE
024500     END-READ
024600     PERFORM 032-COMPARA-ESTUDIANTE
024700             UNTIL FS-UMSTUD = 10 OR ESTUDIANTE-HALLADO.
024800 030-BUSCA-ESTUDIANTE-E. EXIT.
024900
025000 032-COMPARA-ESTUDIANTE SECTION.
025100     IF UMST-STUDENT-ID = WKS-STUDENT-ID-PARM
025200        MOVE UMST-HOSTEL-ID TO WKS-HOSTEL-ID-STUD
025300        MOVE 1 TO WKS-STUD-HALLADO
025400     ELSE
025500        READ UMSTUD-FILE
025600             AT END CONTINUE
025700        END-READ
025800     END-IF.
025900 032-COMPARA-ESTUDIANTE-E. EXIT.
026000
026100******************************************************************
026200*   UNA VEZ CONOCIDA LA RESIDENCIA DEL ESTUDIANTE, SE BUSCA SU   *
026300*   MESA ASIGNADA EN EL ARCHIVO DE RESIDENCIAS                   *
026400******************************************************************
026500 040-BUSCA-HOSTAL-MESA SECTION.
026600     MOVE ZEROES TO WKS-MESS-HALLADA
026700     READ UMHOST-FILE
026800          AT END CONTINUE
026900     END-READ
027000     PERFORM 042-COMPARA-HOSTAL
027100             UNTIL FS-UMHOST = 10 OR MESS-FUE-HALLADA.
027200 040-BUSCA-HOSTAL-MESA-E. EXIT.
027300
027400 042-COMPARA-HOSTAL SECTION.
027500     IF UMHT-HOSTEL-ID = WKS-HOSTEL-ID-STUD
027600        MOVE UMHT-MESS-ID TO WKS-MESS-ID-STUD
027700        MOVE 1 TO WKS-MESS-HALLADA
027800     ELSE
027900        READ UMHOST-FILE
028000             AT END CONTINUE
028100        END-READ
028200     END-IF.
028300 042-COMPARA-HOSTAL-E. EXIT.
028400
028500******************************************************************
028600*   LOS DIAS DE OPERACION SON LOS DE LA CONFIGURACION DE         *
028700*   FACTURA DEL MES SI EXISTE (REQ. 5488), DE LO CONTRARIO EL    *
028800*   TOTAL CALENDARIO DEL MES                                     *
028900******************************************************************
029000 050-RESUELVE-DIAS-OPERACION SECTION.
029100     MOVE ZEROES TO UMBC-MESS-ID UMBC-CFG-MONTH UMBC-CFG-YEAR
029200     MOVE WKS-MESS-ID-STUD TO UMBC-MESS-ID
029300     MOVE WKS-MES-PARM     TO UMBC-CFG-MONTH
029400     MOVE WKS-ANIO-PARM    TO UMBC-CFG-YEAR
029500     READ UMBCFG-FILE KEY IS UMBC-LLAVE
029600          INVALID KEY
029700             MOVE 0 TO WKS-CFG-HALLADA
029800          NOT INVALID KEY
029900             MOVE 1 TO WKS-CFG-HALLADA
030000     END-READ
030100     IF CFG-FUE-HALLADA
030200        MOVE UMBC-OPERATING-DAYS TO WKS-DIAS-OPERACION
030300     ELSE
030400        PERFORM 055-CALCULA-DIAS-CALENDARIO
030500     END-IF.
030600 050-RESUELVE-DIAS-OPERACION-E. EXIT.
030700
030800 055-CALCULA-DIAS-CALENDARIO SECTION.
030900     MOVE DIA-FIN-MES (WKS-MES-PARM) TO WKS-DIAS-OPERACION
031000     IF WKS-MES-PARM = 02
031100        DIVIDE WKS-ANIO-PARM BY 4 GIVING WKS-BIS-L4
031200               REMAINDER WKS-BIS-REM
031300        IF WKS-BIS-REM = 0
031400           DIVIDE WKS-ANIO-PARM BY 100 GIVING WKS-BIS-L100
031500                  REMAINDER WKS-BIS-REM
031600           IF WKS-BIS-REM NOT = 0
031700              MOVE 29 TO WKS-DIAS-OPERACION
031800           ELSE
031900              DIVIDE WKS-ANIO-PARM BY 400 GIVING WKS-BIS-L400
032000                     REMAINDER WKS-BIS-REM
032100              IF WKS-BIS-REM = 0
032200                 MOVE 29 TO WKS-DIAS-OPERACION
032300              END-IF
032400           END-IF
032500        END-IF
032600     END-IF.
032700 055-CALCULA-DIAS-CALENDARIO-E. EXIT.
032800
032900******************************************************************
033000*   LOS DIAS AUSENTES DEBEN ESTAR ENTRE CERO Y LOS DIAS DE       *
033100*   OPERACION DE LA MESA, FUERA DE ESE RANGO SE RECHAZA LA       *
033200*   ENTRADA Y NO SE GRABA NADA (TICKET 229210)                   *
033300******************************************************************
033400 060-VALIDA-DIAS-AUSENTE SECTION.
033500     MOVE 1 TO WKS-ENTRADA-OK
033600     IF WKS-AUSENTE-PARM > WKS-DIAS-OPERACION
033700        MOVE 0 TO WKS-ENTRADA-OK
033800        DISPLAY '>>> DIAS AUSENTES FUERA DE RANGO, SE RECHAZA <<<'
033900     END-IF.
034000 060-VALIDA-DIAS-AUSENTE-E. EXIT.
034100
034200******************************************************************
034300*   GRABA EL REGISTRO SI NO EXISTE, O LO REEMPLAZA SI YA HABIA   *
034400*   ASISTENCIA CAPTURADA PARA ESE ESTUDIANTE, MES Y ANIO         *
034500******************************************************************
034600 070-ACTUALIZA-ASISTENCIA SECTION.
034700     COMPUTE WKS-DIAS-MESA =
034800             WKS-DIAS-OPERACION - WKS-AUSENTE-PARM
034900     MOVE WKS-STUDENT-ID-PARM TO WKS-EA-STUDENT-ID UMAT-STUDENT-ID
035000     MOVE WKS-MES-PARM         TO WKS-EA-MES        UMAT-MONTH
035100     MOVE WKS-ANIO-PARM        TO WKS-EA-ANIO        UMAT-YEAR
035200     MOVE WKS-AUSENTE-PARM     TO WKS-EA-AUSENTES
035300     MOVE WKS-AUSENTE-PARM     TO UMAT-ABSENT-DAYS
035400     MOVE WKS-DIAS-MESA        TO WKS-EA-DIAS-MESA
035500     MOVE WKS-DIAS-OPERACION   TO UMAT-TOTAL-DAYS
035600     MOVE WKS-DIAS-MESA        TO UMAT-MESS-DAYS
035700     READ UMATTN-FILE KEY IS UMAT-LLAVE
035800          INVALID KEY
035900             WRITE REG-UMATTN
036000          NOT INVALID KEY
036100             REWRITE REG-UMATTN
036200     END-READ
036300     MOVE WKS-DIAS-MESA TO WKS-ENTERO-EDIT
036400     DISPLAY '>>> ASISTENCIA ACTUALIZADA, DIAS DE MESA: '
036500             WKS-ENTERO-EDIT.
036600 070-ACTUALIZA-ASISTENCIA-E. EXIT.
036700
036800 999-CIERRA-ARCHIVOS SECTION.
036900     CLOSE UMSTUD-FILE UMHOST-FILE UMBCFG-FILE UMATTN-FILE.
037000 999-CIERRA-ARCHIVOS-E. EXIT.
