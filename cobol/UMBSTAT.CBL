000100******************************************************************
000200* FECHA       : 18/11/1986                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS             *
000500* PROGRAMA    : UMB2C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LAS ESTADISTICAS DE UN COMEDOR PARA UN   *
000800*             : MES Y ANIO DADOS, SIN GENERAR FACTURA NI GRABAR  *
000900*             : CONFIGURACION.  SIRVE DE BASE PARA EL TABLERO    *
001000*             : DE CONTROL (DASHBOARD) Y PARA PRUEBAS RAPIDAS    *
001100*             : DE LAS CIFRAS DE UN COMEDOR                      *
001200* ARCHIVOS    : UMMESS=S,UMHOST=S,UMSTUD=S,UMATTN=I,UMSTGR=I     *
001300*             : UMBCFG=I                                         *
001400* ACCION (ES) : E=CALCULA ESTADISTICAS DE COMEDOR                *
001500* INSTALADO   : 18/11/1986                                       *
001600* BPM/RATIONAL: 541204                                           *
001700* NOMBRE      : ESTADISTICAS MENSUALES DE COMEDOR                *
001800* DESCRIPCION : CALCULADORA DE ESTADISTICAS, SIN MULTA           *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. UMB2C01.
002200 AUTHOR. E RAMIREZ.
002300 INSTALLATION. DEPTO SISTEMAS - RESIDENCIAS UNIVERSITARIAS.
002400 DATE-WRITTEN. 18/11/1986.
002500 DATE-COMPILED.
002600 SECURITY. CONFIDENCIAL - USO INTERNO UNIVERSITARIO.
002700******************************************************************
002800*                  H I S T O R I A L   D E   C A M B I O S       *
002900******************************************************************
003000* 18/11/1986  PEDR  CREACION DEL PROGRAMA, VERSION INICIAL       *
003100* 09/04/1988  RMCH  SE AGREGA BUSQUEDA DE NOMBRE DE COMEDOR      *
003200*             PARA EL ENCABEZADO DEL REPORTE DE ESTADISTICAS     *
003300* 25/10/1991  RMCH  REQ. 4802 EL ACUMULADO DE DIAS AUSENTES      *
003400*             AHORA CONSIDERA TODOS LOS ESTUDIANTES DE LA        *
003500*             RESIDENCIA, ACTIVOS E INACTIVOS                    *
003600* 02/02/1994  LQAM  SE AGREGA LECTURA DE CONFIGURACION DE        *
003700*             FACTURA PARA RESPETAR DIAS DE OPERACION GRABADOS   *
003800* 19/08/1996  LQAM  REQ. 5233 SE AGREGA REDONDEO EN EL CALCULO   *
003900*             DEL IGV, ANTES SE TRUNCABA                         *
004000* 17/02/1999  EEDR  Y2K - AMPLIACION DE ANIO A 4 DIGITOS EN      *
004100*             TODAS LAS LLAVES Y FECHAS DE COMEDOR               *
004200* 02/11/1999  EEDR  Y2K - PRUEBAS DE REGRESION SOBRE SIGLO XXI   *
004300* 14/06/2002  EEDR  REQ. 5887 SE ACLARA QUE ESTE CALCULO NO      *
004400*             INCLUYE MULTA, SOLO SUBTOTAL MAS IGV ESTIMADO      *
004500* 30/08/2013  EDRD  REQ. 6701 SE ESTANDARIZA EL MANEJO DE        *
004600*             ERRORES DE APERTURA CON LA RUTINA COMUN UMBFSE1    *
004700* 12/05/2017  EDRD  TICKET 229014 ARCHIVOS DE ASISTENCIA Y       *
004800*             CONFIGURACION SE ABREN SOLO DE ENTRADA, ESTE       *
004900*             PROGRAMA NO ACTUALIZA NINGUN ARCHIVO               *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS FACTURABLE IS 'A' THRU 'Z'
005600     UPSI-0 OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900******************************************************************
006000*              A R C H I V O S   D E   E N T R A D A             *
006100******************************************************************
006200     SELECT UMMESS-FILE ASSIGN TO UMMESS
006300            ORGANIZATION  IS SEQUENTIAL
006400            FILE STATUS   IS FS-UMMESS.
006500     SELECT UMHOST-FILE ASSIGN TO UMHOST
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-UMHOST.
006800     SELECT UMSTUD-FILE ASSIGN TO UMSTUD
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-UMSTUD.
007100     SELECT UMATTN-FILE ASSIGN TO UMATTN
007200            ORGANIZATION  IS INDEXED
007300            ACCESS MODE   IS DYNAMIC
007400            RECORD KEY    IS UMAT-LLAVE
007500            FILE STATUS   IS FS-UMATTN
007600                              FSE-UMATTN.
007700     SELECT UMSTGR-FILE ASSIGN TO UMSTGR
007800            ORGANIZATION  IS INDEXED
007900            ACCESS MODE   IS DYNAMIC
008000            RECORD KEY    IS UMPR-LLAVE
008100            FILE STATUS   IS FS-UMSTGR
008200                              FSE-UMSTGR.
008300     SELECT UMBCFG-FILE ASSIGN TO UMBCFG
008400            ORGANIZATION  IS INDEXED
008500            ACCESS MODE   IS DYNAMIC
008600            RECORD KEY    IS UMBC-LLAVE
008700            FILE STATUS   IS FS-UMBCFG
008800                              FSE-UMBCFG.
008900 DATA DIVISION.
009000 FILE SECTION.
009100******************************************************************
009200*               D E F I N I C I O N   D E   A R C H I V O S      *
009300******************************************************************
009400 FD  UMMESS-FILE.
009500     COPY UMMESS.
009600 FD  UMHOST-FILE.
009700     COPY UMHOST.
009800 FD  UMSTUD-FILE.
009900     COPY UMSTUD.
010000 FD  UMATTN-FILE.
010100     COPY UMATTN.
010200 FD  UMSTGR-FILE.
010300     COPY UMSTGR.
010400 FD  UMBCFG-FILE.
010500     COPY UMBCFG.
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*          RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     02  FS-UMMESS            PIC 9(02) VALUE ZEROES.
011200     02  FS-UMHOST            PIC 9(02) VALUE ZEROES.
011300     02  FS-UMSTUD            PIC 9(02) VALUE ZEROES.
011400     02  FS-UMATTN            PIC 9(02) VALUE ZEROES.
011500     02  FSE-UMATTN.
011600         04  FSE-RETURN-A     PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FUNCT-A      PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FEED-A       PIC S9(4) COMP-5 VALUE 0.
011900     02  FS-UMSTGR            PIC 9(02) VALUE ZEROES.
012000     02  FSE-UMSTGR.
012100         04  FSE-RETURN-P     PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCT-P      PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEED-P       PIC S9(4) COMP-5 VALUE 0.
012400     02  FS-UMBCFG            PIC 9(02) VALUE ZEROES.
012500     02  FSE-UMBCFG.
012600         04  FSE-RETURN-C     PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FUNCT-C      PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FEED-C       PIC S9(4) COMP-5 VALUE 0.
012900     02  FILLER               PIC X(08) VALUE SPACES.
013000     02  PROGRAMA             PIC X(08) VALUE 'UMB2C01'.
013100     02  ARCHIVO              PIC X(08) VALUE SPACES.
013200     02  ACCION               PIC X(10) VALUE SPACES.
013300     02  LLAVE                PIC X(32) VALUE SPACES.
013400     02  FILLER               PIC X(10) VALUE SPACES.
013500******************************************************************
013600*              PARAMETROS DE ENTRADA (SYSIN)                     *
013700******************************************************************
013800 01  WKS-PARAMETROS.
013900     02  WKS-MESS-ID-PARM     PIC 9(04).
014000     02  WKS-MES-PARM         PIC 9(02).
014100     02  WKS-ANIO-PARM        PIC 9(04).
014200     02  FILLER               PIC X(10) VALUE SPACES.
014300 01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS.
014400     02  WKS-PARM-RESPALDO    PIC X(20).
014500 01  WKS-FLAGS.
014600     02  WKS-STAT-OK          PIC 9(01) VALUE 1.
014700         88  ESTADISTICA-ES-VALIDA    VALUE 1.
014800     02  WKS-CFG-HALLADA      PIC 9(01) VALUE ZEROES.
014900         88  CFG-FUE-HALLADA            VALUE 1.
015000     02  FILLER               PIC X(06) VALUE SPACES.
015100******************************************************************
015200*              TABLA DE RESIDENCIAS DE LA MESA                   *
015300******************************************************************
015400 01  WKS-TABLA-HOSTALES.
015500     02  WKS-HOST-ENTRADA OCCURS 200 TIMES
015600                           INDEXED BY WKS-IX-HOST.
015700         03  WKS-TH-HOSTEL-ID PIC 9(04).
015800         03  FILLER           PIC X(02).
015900 01  WKS-HOST-TOTAL           PIC 9(04) COMP VALUE ZEROES.
016000 01  TABLA-DIAS.
016100     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
016200 01  F REDEFINES TABLA-DIAS.
016300     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
016400******************************************************************
016500*              ACUMULADORES DE ESTADISTICAS (COMP)               *
016600******************************************************************
016700 01  WKS-ACTIVOS-CNT          PIC 9(05) COMP VALUE ZEROES.
016800 01  WKS-AUSENCIA-TOT         PIC 9(07) COMP VALUE ZEROES.
016900 01  WKS-DIAS-OPERACION       PIC 9(02) COMP VALUE ZEROES.
017000 01  WKS-ESTUDIANTE-DIAS      PIC 9(07) COMP VALUE ZEROES.
017100 01  WKS-NETO-DIAS-MESA       PIC 9(07) COMP VALUE ZEROES.
017200 01  WKS-IX                   PIC 9(04) COMP VALUE ZEROES.
017300 01  WKS-HOST-MATCH           PIC 9(01) COMP VALUE ZEROES.
017400******************************************************************
017500*   CAMPOS DE TRABAJO PARA PRUEBA DE ANIO BISIESTO (SIN USAR     *
017600*   FUNCIONES INTRINSECAS), REQ. 5233                            *
017700******************************************************************
017800 01  WKS-BISIESTO-L4           PIC 9(08) COMP VALUE ZEROES.
017900 01  WKS-BISIESTO-L100         PIC 9(08) COMP VALUE ZEROES.
018000 01  WKS-BISIESTO-L400         PIC 9(08) COMP VALUE ZEROES.
018100 01  WKS-BISIESTO-REM          PIC 9(08) COMP VALUE ZEROES.
018200******************************************************************
018300*              FECHA DEL SISTEMA                                 *
018400******************************************************************
018500 01  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
018600 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
018700     02  WKS-HOY-ANIO         PIC 9(04).
018800     02  WKS-HOY-MES          PIC 9(02).
018900     02  WKS-HOY-DIA          PIC 9(02).
019000******************************************************************
019100*              NOMBRE DEL COMEDOR Y SETTINGS LEIDAS              *
019200******************************************************************
019300 01  WKS-MESS-NOMBRE           PIC X(30) VALUE SPACES.
019400 01  WKS-MESS-CODIGO           PIC X(05) VALUE SPACES.
019500 01  WKS-PER-DAY-RATE          PIC 9(05)V99 VALUE ZEROES.
019600 01  WKS-GST-PERCENT           PIC 9(02)V99 VALUE ZEROES.
019700 01  WKS-SUBTOTAL              PIC S9(09)V99 VALUE ZEROES.
019800 01  WKS-GST-AMOUNT            PIC S9(09)V99 VALUE ZEROES.
019900 01  WKS-TOTAL-ESTIMADO        PIC S9(09)V99 VALUE ZEROES.
020000******************************************************************
020100*              CAMPOS EDITADOS PARA EL DISPLAY                   *
020200******************************************************************
020300 01  WKS-MONTO-EDIT            PIC Z,ZZZ,ZZ9.99.
020400 01  WKS-PORC-EDIT             PIC Z9.9.
020500 01  WKS-ENTERO-EDIT           PIC ZZZ,ZZ9.
020600******************************************************************
020700 PROCEDURE DIVISION.
020800******************************************************************
020900*               S E C C I O N    P R I N C I P A L               *
021000******************************************************************
021100 000-MAIN SECTION.
021200     PERFORM 010-APERTURA-ARCHIVOS
021300     PERFORM 020-ACEPTA-PARAMETROS
021400     PERFORM 030-RESUELVE-HOSTALES-MESA
021500     IF ESTADISTICA-ES-VALIDA
021600        PERFORM 040-OPERATING-DAYS
021700        PERFORM 050-PROCESA-ESTUDIANTES
021800        PERFORM 060-LEE-SETTINGS-RATE-GST
021900        PERFORM 070-CALCULA-ESTADISTICAS
022000        PERFORM 080-BUSCA-NOMBRE-MESS
022100        PERFORM 090-MUESTRA-RESULTADOS
022200     END-IF
022300     PERFORM 999-CIERRA-ARCHIVOS
022400     STOP RUN.
022500 000-MAIN-E. EXIT.
022600
022700******************************************************************
022800 010-APERTURA-ARCHIVOS SECTION.
022900     OPEN INPUT UMMESS-FILE UMHOST-FILE UMSTUD-FILE
023000     OPEN INPUT UMATTN-FILE UMSTGR-FILE UMBCFG-FILE
023100     IF FS-UMMESS NOT = 0 OR FS-UMHOST NOT = 0
023200        OR FS-UMSTUD NOT = 0
023300        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS SECUENCIALES <<<'
023400                UPON CONSOLE
023500        MOVE 91 TO RETURN-CODE
023600        STOP RUN
023700     END-IF
023800     IF FS-UMATTN NOT = 0 AND NOT = 05
023900        MOVE 'UMATTN' TO ARCHIVO
024000        PERFORM 995-AVISA-ERROR-APERTURA
024100     END-IF
024200     IF FS-UMSTGR NOT = 0 AND NOT = 05
024300        MOVE 'UMSTGR' TO ARCHIVO
024400        PERFORM 995-AVISA-ERROR-APERTURA
024500     END-IF
024600     IF FS-UMBCFG NOT = 0 AND NOT = 05
024700        MOVE 'UMBCFG' TO ARCHIVO
024800        PERFORM 995-AVISA-ERROR-APERTURA
024900     END-IF.
025000 010-APERTURA-ARCHIVOS-E. EXIT.
025100
025200 995-AVISA-ERROR-APERTURA SECTION.
025300     MOVE 'OPEN'   TO ACCION
025400     MOVE SPACES   TO LLAVE
025500     CALL 'UMBFSE1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025600                           FS-UMBCFG, FSE-UMBCFG
025700     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE
025800     PERFORM 999-CIERRA-ARCHIVOS
025900     MOVE 91 TO RETURN-CODE
026000     STOP RUN.
026100 995-AVISA-ERROR-APERTURA-E. EXIT.
026200
026300******************************************************************
026400 020-ACEPTA-PARAMETROS SECTION.
026500     ACCEPT WKS-PARAMETROS FROM SYSIN
026600     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
026700 020-ACEPTA-PARAMETROS-E. EXIT.
026800
026900******************************************************************
027000*   ARMA LA TABLA DE RESIDENCIAS QUE PERTENECEN A LA MESA        *
027100*   INDICADA EN SYSIN; SI NO HAY NINGUNA, NO HAY ESTADISTICA     *
027200******************************************************************
027300 030-RESUELVE-HOSTALES-MESA SECTION.
027400     MOVE ZEROES TO WKS-HOST-TOTAL
027500     READ UMHOST-FILE
027600          AT END CONTINUE
027700     END-READ
027800     PERFORM 035-ACUMULA-HOSTAL-STAT UNTIL FS-UMHOST = 10
027900     IF WKS-HOST-TOTAL = 0
028000        DISPLAY '>>> LA MESA NO TIENE RESIDENCIAS ASIGNADAS <<<'
028100                UPON CONSOLE
028200        MOVE 0 TO WKS-STAT-OK
028300     END-IF.
028400 030-RESUELVE-HOSTALES-MESA-E. EXIT.
028500
028600 035-ACUMULA-HOSTAL-STAT SECTION.
028700     IF UMHT-MESS-ID = WKS-MESS-ID-PARM
028800        ADD 1 TO WKS-HOST-TOTAL
028900        SET WKS-IX-HOST TO WKS-HOST-TOTAL
029000        MOVE UMHT-HOSTEL-ID TO WKS-TH-HOSTEL-ID (WKS-IX-HOST)
029100     END-IF
029200     READ UMHOST-FILE
029300          AT END CONTINUE
029400     END-READ.
029500 035-ACUMULA-HOSTAL-STAT-E. EXIT.
029600
029700******************************************************************
029800*   DIAS DE OPERACION: RESPETA CONFIGURACION DE FACTURA YA       *
029900*   GRABADA; SI NO EXISTE, USA EL LARGO DEL MES CALENDARIO       *
030000******************************************************************
030100 040-OPERATING-DAYS SECTION.
030200     MOVE ZEROES TO UMBC-MESS-ID UMBC-CFG-MONTH UMBC-CFG-YEAR
030300     MOVE WKS-MESS-ID-PARM TO UMBC-MESS-ID
030400     MOVE WKS-MES-PARM     TO UMBC-CFG-MONTH
030500     MOVE WKS-ANIO-PARM    TO UMBC-CFG-YEAR
030600     READ UMBCFG-FILE KEY IS UMBC-LLAVE
030700          INVALID KEY
030800             MOVE 0 TO WKS-CFG-HALLADA
030900          NOT INVALID KEY
031000             MOVE 1 TO WKS-CFG-HALLADA
031100     END-READ
031200     IF CFG-FUE-HALLADA
031300        MOVE UMBC-OPERATING-DAYS TO WKS-DIAS-OPERACION
031400     ELSE
031500        PERFORM 045-CALCULA-DIAS-CALENDARIO
031600     END-IF.
031700 040-OPERATING-DAYS-E. EXIT.
031800
031900 045-CALCULA-DIAS-CALENDARIO SECTION.
032000     MOVE DIA-FIN-MES (WKS-MES-PARM) TO WKS-DIAS-OPERACION
032100     IF WKS-MES-PARM = 02
032200        DIVIDE WKS-ANIO-PARM BY 4 GIVING WKS-BISIESTO-L4
032300               REMAINDER WKS-BISIESTO-REM
032400        IF WKS-BISIESTO-REM = 0
032500           DIVIDE WKS-ANIO-PARM BY 100 GIVING WKS-BISIESTO-L100
032600                  REMAINDER WKS-BISIESTO-REM
032700           IF WKS-BISIESTO-REM NOT = 0
032800              MOVE 29 TO WKS-DIAS-OPERACION
032900           ELSE
033000              DIVIDE WKS-ANIO-PARM BY 400 GIVING WKS-BISIESTO-L400
033100                     REMAINDER WKS-BISIESTO-REM
033200              IF WKS-BISIESTO-REM = 0
033300                 MOVE 29 TO WKS-DIAS-OPERACION
033400              END-IF
033500           END-IF
033600        END-IF
033700     END-IF.
033800 045-CALCULA-DIAS-CALENDARIO-E. EXIT.
033900
034000******************************************************************
034100*   RECORRE TODOS LOS ESTUDIANTES DE LAS RESIDENCIAS DE LA MESA, *
034200*   CUENTA LOS ACTIVOS Y ACUMULA AUSENCIAS DE TODOS (REQ. 4802)  *
034300******************************************************************
034400 050-PROCESA-ESTUDIANTES SECTION.
034500     MOVE ZEROES TO WKS-ACTIVOS-CNT WKS-AUSENCIA-TOT
034600     READ UMSTUD-FILE
034700          AT END CONTINUE
034800     END-READ
034900     PERFORM 055-EVALUA-ESTUDIANTE-STAT UNTIL FS-UMSTUD = 10.
035000 050-PROCESA-ESTUDIANTES-E. EXIT.
035100
035200 055-EVALUA-ESTUDIANTE-STAT SECTION.
035300     PERFORM 057-VERIFICA-RESIDENCIA-STAT
035400     READ UMSTUD-FILE
035500          AT END CONTINUE
035600     END-READ.
035700 055-EVALUA-ESTUDIANTE-STAT-E. EXIT.
035800
035900 057-VERIFICA-RESIDENCIA-STAT SECTION.
036000     MOVE 1 TO WKS-IX
036100     MOVE 0 TO WKS-HOST-MATCH
036200     PERFORM 058-COMPARA-HOSTAL-STAT
036300             UNTIL WKS-IX > WKS-HOST-TOTAL OR WKS-HOST-MATCH = 1.
036400 057-VERIFICA-RESIDENCIA-STAT-E. EXIT.
036500
036600 058-COMPARA-HOSTAL-STAT SECTION.
036700     SET WKS-IX-HOST TO WKS-IX
036800     IF WKS-TH-HOSTEL-ID (WKS-IX-HOST) = UMST-HOSTEL-ID
036900        IF UMST-ACTIVO
037000           ADD 1 TO WKS-ACTIVOS-CNT
037100        END-IF
037200        PERFORM 059-LEE-ASISTENCIA-STAT
037300        MOVE 1 TO WKS-HOST-MATCH
037400     END-IF
037500     ADD 1 TO WKS-IX.
037600 058-COMPARA-HOSTAL-STAT-E. EXIT.
037700
037800 059-LEE-ASISTENCIA-STAT SECTION.
037900     MOVE ZEROES          TO UMAT-STUDENT-ID UMAT-MONTH UMAT-YEAR
038000     MOVE UMST-STUDENT-ID TO UMAT-STUDENT-ID
038100     MOVE WKS-MES-PARM    TO UMAT-MONTH
038200     MOVE WKS-ANIO-PARM   TO UMAT-YEAR
038300     READ UMATTN-FILE KEY IS UMAT-LLAVE
038400          INVALID KEY
038500             CONTINUE
038600          NOT INVALID KEY
038700             ADD UMAT-ABSENT-DAYS TO WKS-AUSENCIA-TOT
038800     END-READ.
038900 059-LEE-ASISTENCIA-STAT-E. EXIT.
039000
039100******************************************************************
039200 060-LEE-SETTINGS-RATE-GST SECTION.
039300     MOVE 'PER-DAY-RATE'       TO UMPR-SETTING-KEY
039400     READ UMSTGR-FILE KEY IS UMPR-LLAVE
039500          INVALID KEY
039600             MOVE 12000 TO WKS-PER-DAY-RATE
039700          NOT INVALID KEY
039800             MOVE UMPR-SETTING-VALUE TO WKS-PER-DAY-RATE
039900     END-READ
040000     MOVE 'GST-PERCENT'        TO UMPR-SETTING-KEY
040100     READ UMSTGR-FILE KEY IS UMPR-LLAVE
040200          INVALID KEY
040300             MOVE 500 TO WKS-GST-PERCENT
040400          NOT INVALID KEY
040500             MOVE UMPR-SETTING-VALUE TO WKS-GST-PERCENT
040600     END-READ.
040700 060-LEE-SETTINGS-RATE-GST-E. EXIT.
040800
040900******************************************************************
041000*   REQ. 5233 - SIN MULTA; EL IGV SE REDONDEA PUES ES LA UNICA   *
041100*   MULTIPLICACION QUE PUEDE PRODUCIR UN TERCER DECIMAL          *
041200******************************************************************
041300 070-CALCULA-ESTADISTICAS SECTION.
041400     COMPUTE WKS-ESTUDIANTE-DIAS =
041500             WKS-ACTIVOS-CNT * WKS-DIAS-OPERACION
041600     COMPUTE WKS-NETO-DIAS-MESA =
041700             WKS-ESTUDIANTE-DIAS - WKS-AUSENCIA-TOT
041800     IF WKS-NETO-DIAS-MESA < 0
041900        MOVE ZEROES TO WKS-NETO-DIAS-MESA
042000     END-IF
042100     COMPUTE WKS-SUBTOTAL =
042200             WKS-NETO-DIAS-MESA * WKS-PER-DAY-RATE
042300     COMPUTE WKS-GST-AMOUNT ROUNDED =
042400             WKS-SUBTOTAL * (WKS-GST-PERCENT / 100)
042500     COMPUTE WKS-TOTAL-ESTIMADO =
042600             WKS-SUBTOTAL + WKS-GST-AMOUNT.
042700 070-CALCULA-ESTADISTICAS-E. EXIT.
042800
042900******************************************************************
043000 080-BUSCA-NOMBRE-MESS SECTION.
043100     MOVE SPACES TO WKS-MESS-NOMBRE WKS-MESS-CODIGO
043200     READ UMMESS-FILE
043300          AT END CONTINUE
043400     END-READ
043500     PERFORM 082-COMPARA-MESS-NOMBRE UNTIL FS-UMMESS = 10.
043600 080-BUSCA-NOMBRE-MESS-E. EXIT.
043700
043800 082-COMPARA-MESS-NOMBRE SECTION.
043900     IF UMMS-MESS-ID = WKS-MESS-ID-PARM
044000        MOVE UMMS-MESS-NAME TO WKS-MESS-NOMBRE
044100        MOVE UMMS-MESS-CODE TO WKS-MESS-CODIGO
044200     END-IF
044300     READ UMMESS-FILE
044400          AT END CONTINUE
044500     END-READ.
044600 082-COMPARA-MESS-NOMBRE-E. EXIT.
044700
044800******************************************************************
044900*   IMPRIME LAS CIFRAS DE LA MESA EN SYSOUT, SIN GENERAR         *
045000*   ARCHIVO DE SALIDA; EL DASHBOARD (UMB3C01) REPITE ESTA        *
045100*   MISMA LOGICA PARA TODAS LAS MESAS DE LA CORRIDA              *
045200******************************************************************
045300 090-MUESTRA-RESULTADOS SECTION.
045400     DISPLAY '==================================================='
045500     DISPLAY 'ESTADISTICAS DE COMEDOR - ' WKS-MESS-NOMBRE
045600     DISPLAY 'CODIGO : ' WKS-MESS-CODIGO
045700     MOVE WKS-MES-PARM  TO WKS-ENTERO-EDIT
045800     DISPLAY 'MES / ANIO : ' WKS-MES-PARM '/' WKS-ANIO-PARM
045900     MOVE WKS-DIAS-OPERACION TO WKS-ENTERO-EDIT
046000     DISPLAY 'DIAS DE OPERACION      : ' WKS-ENTERO-EDIT
046100     MOVE WKS-ACTIVOS-CNT TO WKS-ENTERO-EDIT
046200     DISPLAY 'ESTUDIANTES ACTIVOS    : ' WKS-ENTERO-EDIT
046300     MOVE WKS-ESTUDIANTE-DIAS TO WKS-ENTERO-EDIT
046400     DISPLAY 'DIAS-ESTUDIANTE        : ' WKS-ENTERO-EDIT
046500     MOVE WKS-AUSENCIA-TOT TO WKS-ENTERO-EDIT
046600     DISPLAY 'DIAS AUSENTES (TODOS)  : ' WKS-ENTERO-EDIT
046700     MOVE WKS-NETO-DIAS-MESA TO WKS-ENTERO-EDIT
046800     DISPLAY 'DIAS NETOS DE MESA     : ' WKS-ENTERO-EDIT
046900     MOVE WKS-PER-DAY-RATE TO WKS-MONTO-EDIT
047000     DISPLAY 'TARIFA POR DIA         : ' WKS-MONTO-EDIT
047100     MOVE WKS-SUBTOTAL TO WKS-MONTO-EDIT
047200     DISPLAY 'SUBTOTAL               : ' WKS-MONTO-EDIT
047300     MOVE WKS-GST-PERCENT TO WKS-PORC-EDIT
047400     DISPLAY 'PORCENTAJE IGV         : ' WKS-PORC-EDIT '%'
047500     MOVE WKS-GST-AMOUNT TO WKS-MONTO-EDIT
047600     DISPLAY 'MONTO IGV              : ' WKS-MONTO-EDIT
047700     MOVE WKS-TOTAL-ESTIMADO TO WKS-MONTO-EDIT
047800     DISPLAY 'TOTAL ESTIMADO (S/MULTA): ' WKS-MONTO-EDIT
047900     DISPLAY '==================================================='
048000 090-MUESTRA-RESULTADOS-E. EXIT.
048100
048200******************************************************************
048300 999-CIERRA-ARCHIVOS SECTION.
048400     CLOSE UMMESS-FILE UMHOST-FILE UMSTUD-FILE
048500           UMATTN-FILE UMSTGR-FILE UMBCFG-FILE.
048600 999-CIERRA-ARCHIVOS-E. EXIT.
