000100******************************************************************
000200* COPY        : UMBILL                                          *
000300* DESCRIPCION : ESTRUCTURA FACTURA DE COMEDOR CALCULADA, UNA    *
000400*             : POR COMEDOR POR CORRIDA (OUTPUT)                *
000500* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS            *
000600* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700* FECHA       : 28/03/1985                                       *
000800* USADO POR   : UMB1C01, UMB3C01                                 *
000900******************************************************************
001000 01  REG-UMBILL.
001100     02  UMBL-LLAVE.
001200         03  UMBL-MESS-ID           PIC 9(04).
001300         03  UMBL-BILL-MONTH        PIC 9(02).
001400         03  UMBL-BILL-YEAR         PIC 9(04).
001500     02  UMBL-OPERATING-DAYS        PIC 9(02).
001600     02  UMBL-ACTIVE-STUDENTS       PIC 9(05).
001700     02  UMBL-STUDENT-DAYS          PIC 9(07).
001800     02  UMBL-ABSENT-DAYS-TOT       PIC 9(07).
001900     02  UMBL-NET-MESS-DAYS         PIC 9(07).
002000     02  UMBL-PER-DAY-RATE          PIC 9(05)V99.
002100     02  UMBL-SUBTOTAL              PIC S9(09)V99.
002200     02  UMBL-GST-PERCENT           PIC 9(02)V99.
002300     02  UMBL-GST-AMOUNT            PIC S9(09)V99.
002400     02  UMBL-FINE-AMOUNT           PIC S9(07)V99.
002500     02  UMBL-TOTAL-AMOUNT          PIC S9(09)V99.
002600     02  FILLER                     PIC X(09).
