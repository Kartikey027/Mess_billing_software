000100******************************************************************
000200* COPY        : UMMESS                                          *
000300* DESCRIPCION : ESTRUCTURA MAESTRO DE COMEDORES (MESS)          *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS            *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 14/03/1985                                       *
000700* USADO POR   : UMB1C01, UMB2C01, UMB3C01                        *
000800******************************************************************
000900 01  REG-UMMESS.
001000     02  UMMS-LLAVE.
001100         03  UMMS-MESS-ID           PIC 9(04).
001200     02  UMMS-MESS-NAME             PIC X(30).
001300     02  UMMS-MESS-CODE             PIC X(05).
001400     02  FILLER                     PIC X(11).
