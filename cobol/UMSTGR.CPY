000100******************************************************************
000200* COPY        : UMSTGR                                          *
000300* DESCRIPCION : ESTRUCTURA PARAMETROS GENERALES (SETTINGS)      *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS            *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 21/03/1985                                       *
000700* USADO POR   : UMB2C01, UMB3C01, UMB6C01                        *
000800******************************************************************
000900 01  REG-UMSTGR.
001000     02  UMPR-LLAVE.
001100         03  UMPR-SETTING-KEY       PIC X(20).
001200     02  UMPR-SETTING-VALUE         PIC 9(07)V99.
001300     02  FILLER                     PIC X(08).
