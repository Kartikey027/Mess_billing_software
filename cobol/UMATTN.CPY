000100******************************************************************
000200* COPY        : UMATTN                                          *
000300* DESCRIPCION : ESTRUCTURA ASISTENCIA MENSUAL DE COMEDOR        *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS            *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 21/03/1985                                       *
000700* USADO POR   : UMB1C01, UMB2C01, UMB3C01, UMB4C01, UMB5C01      *
000800******************************************************************
000900 01  REG-UMATTN.
001000     02  UMAT-LLAVE.
001100         03  UMAT-STUDENT-ID        PIC 9(06).
001200         03  UMAT-MONTH             PIC 9(02).
001300         03  UMAT-YEAR              PIC 9(04).
001400     02  UMAT-TOTAL-DAYS            PIC 9(02).
001500     02  UMAT-MESS-DAYS             PIC 9(02).
001600     02  UMAT-ABSENT-DAYS           PIC 9(02).
001700     02  FILLER                     PIC X(10).
