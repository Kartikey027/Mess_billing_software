000100******************************************************************
000200* COPY        : UMHOST                                          *
000300* DESCRIPCION : ESTRUCTURA MAESTRO DE RESIDENCIAS (HOSTEL)      *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS            *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 14/03/1985                                       *
000700* USADO POR   : UMB1C01, UMB2C01, UMB3C01, UMB4C01        *
000800******************************************************************
000900 01  REG-UMHOST.
001000     02  UMHT-LLAVE.
001100         03  UMHT-HOSTEL-ID         PIC 9(04).
001200     02  UMHT-HOSTEL-NAME           PIC X(30).
001300     02  UMHT-HOSTEL-CODE           PIC X(05).
001400     02  UMHT-MESS-ID               PIC 9(04).
001500     02  FILLER                     PIC X(07).
