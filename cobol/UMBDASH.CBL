000100******************************************************************
000200* FECHA       : 20/05/1987                                      *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : FACTURACION COMEDORES UNIVERSITARIOS             *
000500* PROGRAMA    : UMB3C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE EL PANEL RESUMEN DE COMEDORES PARA EL  *
000800*             : ADMINISTRADOR. RECORRE TODAS LAS MESAS EN ORDEN  *
000900*             : DE NOMBRE, OMITE LAS QUE NO TIENEN RESIDENCIAS   *
001000*             : ASIGNADAS Y MUESTRA UNA TARJETA POR MESA CON EL  *
001100*             : TOTAL DE ACTIVOS Y LA FACTURA DEL MES EN CURSO.  *
001200* ARCHIVOS    : UMMESS=S,UMHOST=S,UMSTUD=S,UMATTN=S,UMSTGR=S     *
001300*             : UMBCFG=S (TODOS DE SOLO LECTURA)                 *
001400* ACCION (ES) : N=NINGUNA, TOMA LA FECHA DEL SISTEMA             *
001500* INSTALADO   : 20/05/1987                                      *
001600* BPM/RATIONAL: 541207                                          *
001700* NOMBRE      : PANEL RESUMEN DE COMEDORES                       *
001800* DESCRIPCION : CONSTRUCTOR DEL DASHBOARD ADMINISTRATIVO         *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. UMB3C01.
002200 AUTHOR. E RAMIREZ.
002300 INSTALLATION. DEPTO SISTEMAS - RESIDENCIAS UNIVERSITARIAS.
002400 DATE-WRITTEN. 20/05/1987.
002500 DATE-COMPILED.
002600 SECURITY. CONFIDENCIAL - USO INTERNO UNIVERSITARIO.
002700******************************************************************
002800*                  H I S T O R I A L   D E   C A M B I O S       *
002900******************************************************************
003000* 20/05/1987  PEDR  CREACION DEL PROGRAMA, VERSION INICIAL       *
003100* 12/11/1988  PEDR  SE AGREGA CONTEO DE ESTUDIANTES TOTALES      *
003200*             POR MESA, ADEMAS DE LOS ACTIVOS                    *
003300* 09/04/1990  RMCH  SE OMITEN LAS MESAS SIN RESIDENCIAS DE LA    *
003400*             TARJETA, YA NO SE MUESTRAN EN CEROS                *
003500* 22/08/1992  RMCH  SE AGREGA TRAILER CON EL NUMERO DE MESAS     *
003600*             PROCESADAS AL FINAL DEL PANEL                      *
003700* 15/02/1995  LQAM  REQ. 4915 SE ESTANDARIZA EL CALCULO DE DIAS  *
003800*             DE OPERACION CON LA TABLA DE FIN DE MES            *
003900* 17/02/1999  EEDR  Y2K - AMPLIACION DE ANIO A 4 DIGITOS EN      *
004000*             TODAS LAS LLAVES Y FECHAS DE COMEDOR               *
004100* 02/11/1999  EEDR  Y2K - PRUEBAS DE REGRESION SOBRE SIGLO XXI   *
004200* 14/06/2002  EEDR  REQ. 5341 SE AGREGA CONTEO DE ESTUDIANTES    *
004300*             INACTIVOS A LA TARJETA DE CADA MESA                *
004400* 27/09/2005  PEDR  REQ. 5998 MENSAJE "NO HAY COMEDORES" CUANDO  *
004500*             EL ARCHIVO DE MESAS NO TIENE REGISTROS             *
004600* 03/03/2010  PEDR  MANTENIMIENTO GENERAL, SIN CAMBIO FUNCIONAL  *
004700* 14/07/2015  EDRD  REQ. 6789 SE ESTANDARIZA EL MANEJO DE        *
004800*             ERRORES DE APERTURA CON LA RUTINA COMUN UMBFSE1    *
004900* 19/04/2022  EDRD  TICKET 229102 LA TARJETA YA NO INCLUYE LA    *
005000*             MULTA, SOLO SUBTOTAL MAS IGV, CONFORME AL DETALLE  *
005100*             DE FACTURA INDIVIDUAL                              *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS FACTURABLE IS 'A' THRU 'Z'
005800     UPSI-0 OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A             *
006300******************************************************************
006400     SELECT UMMESS-FILE ASSIGN TO UMMESS
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-UMMESS.
006700     SELECT UMHOST-FILE ASSIGN TO UMHOST
006800            ORGANIZATION  IS SEQUENTIAL
006900            FILE STATUS   IS FS-UMHOST.
007000     SELECT UMSTUD-FILE ASSIGN TO UMSTUD
007100            ORGANIZATION  IS SEQUENTIAL
007200            FILE STATUS   IS FS-UMSTUD.
007300     SELECT UMATTN-FILE ASSIGN TO UMATTN
007400            ORGANIZATION  IS INDEXED
007500            ACCESS MODE   IS DYNAMIC
007600            RECORD KEY    IS UMAT-LLAVE
007700            FILE STATUS   IS FS-UMATTN
007800                              FSE-UMATTN.
007900     SELECT UMSTGR-FILE ASSIGN TO UMSTGR
008000            ORGANIZATION  IS INDEXED
008100            ACCESS MODE   IS DYNAMIC
008200            RECORD KEY    IS UMPR-LLAVE
008300            FILE STATUS   IS FS-UMSTGR
008400                              FSE-UMSTGR.
008500     SELECT UMBCFG-FILE ASSIGN TO UMBCFG
008600            ORGANIZATION  IS INDEXED
008700            ACCESS MODE   IS DYNAMIC
008800            RECORD KEY    IS UMBC-LLAVE
008900            FILE STATUS   IS FS-UMBCFG
009000                              FSE-UMBCFG.
009100 DATA DIVISION.
009200 FILE SECTION.
009300******************************************************************
009400*               D E F I N I C I O N   D E   A R C H I V O S      *
009500******************************************************************
009600 FD  UMMESS-FILE.
009700     COPY UMMESS.
009800 FD  UMHOST-FILE.
009900     COPY UMHOST.
010000 FD  UMSTUD-FILE.
010100     COPY UMSTUD.
010200 FD  UMATTN-FILE.
010300     COPY UMATTN.
010400 FD  UMSTGR-FILE.
010500     COPY UMSTGR.
010600 FD  UMBCFG-FILE.
010700     COPY UMBCFG.
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*          RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300     02  FS-UMMESS            PIC 9(02) VALUE ZEROES.
011400     02  FS-UMHOST            PIC 9(02) VALUE ZEROES.
011500     02  FS-UMSTUD            PIC 9(02) VALUE ZEROES.
011600     02  FS-UMATTN            PIC 9(02) VALUE ZEROES.
011700     02  FSE-UMATTN.
011800         04  FSE-RETURN-A     PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FUNCT-A      PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FEED-A       PIC S9(4) COMP-5 VALUE 0.
012100     02  FS-UMSTGR            PIC 9(02) VALUE ZEROES.
012200     02  FSE-UMSTGR.
012300         04  FSE-RETURN-P     PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FUNCT-P      PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FEED-P       PIC S9(4) COMP-5 VALUE 0.
012600     02  FS-UMBCFG            PIC 9(02) VALUE ZEROES.
012700     02  FSE-UMBCFG.
012800         04  FSE-RETURN-C     PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FUNCT-C      PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FEED-C       PIC S9(4) COMP-5 VALUE 0.
013100     02  FILLER               PIC X(08) VALUE SPACES.
013200     02  PROGRAMA             PIC X(08) VALUE 'UMB3C01'.
013300     02  ARCHIVO              PIC X(08) VALUE SPACES.
013400     02  ACCION               PIC X(10) VALUE SPACES.
013500     02  LLAVE                PIC X(32) VALUE SPACES.
013600     02  FILLER               PIC X(10) VALUE SPACES.
013700******************************************************************
013800*      TABLA DE TODAS LAS RESIDENCIAS (CARGADA UNA SOLA VEZ)     *
013900******************************************************************
014000 01  WKS-TABLA-HOSTALES.
014100     02  WKS-HOST-ENTRADA OCCURS 300 TIMES
014200                           INDEXED BY WKS-IX-HOST.
014300         03  WKS-TH-HOSTEL-ID PIC 9(04).
014400         03  WKS-TH-MESS-ID   PIC 9(04).
014500         03  FILLER           PIC X(02).
014600 01  WKS-HOST-TOTAL           PIC 9(04) COMP VALUE ZEROES.
014700 01  WKS-HOST-MESS-CNT        PIC 9(04) COMP VALUE ZEROES.
014800 01  WKS-HOST-MATCH           PIC 9(01) COMP VALUE ZEROES.
014900 01  WKS-IX                   PIC 9(04) COMP VALUE ZEROES.
015000******************************************************************
015100*      TABLA DE TODOS LOS ESTUDIANTES (CARGADA UNA SOLA VEZ)     *
015200******************************************************************
015300 01  WKS-TABLA-ESTUDIANTES.
015400     02  WKS-STUD-ENTRADA OCCURS 500 TIMES
015500                           INDEXED BY WKS-IX-STUD.
015600         03  WKS-TE-STUDENT-ID PIC 9(06).
015700         03  WKS-TE-HOSTEL-ID  PIC 9(04).
015800         03  WKS-TE-ACTIVO     PIC X(01).
015900         03  FILLER            PIC X(03).
016000 01  WKS-STUD-TOTAL            PIC 9(05) COMP VALUE ZEROES.
016100 01  TABLA-DIAS.
016200     02  FILLER       PIC X(24) VALUE '312831303130313130313031'.
016300 01  F REDEFINES TABLA-DIAS.
016400     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
016500******************************************************************
016600*   CAMPOS DE TRABAJO PARA EL CALCULO DE ANIO BISIESTO, REQ.     *
016700*   4915 (SIN USAR FUNCIONES INTRINSECAS)                        *
016800******************************************************************
016900 01  WKS-BIS-L4                PIC 9(08) COMP VALUE ZEROES.
017000 01  WKS-BIS-L100               PIC 9(08) COMP VALUE ZEROES.
017100 01  WKS-BIS-L400               PIC 9(08) COMP VALUE ZEROES.
017200 01  WKS-BIS-REM                PIC 9(08) COMP VALUE ZEROES.
017300******************************************************************
017400*              FECHA DEL SISTEMA Y BANDERAS DE CONTROL           *
017500******************************************************************
017600 01  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
017700 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
017800     02  WKS-HOY-ANIO         PIC 9(04).
017900     02  WKS-HOY-MES          PIC 9(02).
018000     02  WKS-HOY-DIA          PIC 9(02).
018100 01  WKS-FLAGS.
018200     02  WKS-CFG-HALLADA      PIC 9(01) VALUE ZEROES.
018300         88  CFG-FUE-HALLADA            VALUE 1.
018400     02  FILLER               PIC X(05) VALUE SPACES.
018500******************************************************************
018600*              ACUMULADORES POR MESA (COMP)                      *
018700******************************************************************
018800 01  WKS-MESS-COUNT            PIC 9(05) COMP VALUE ZEROES.
018900 01  WKS-TOTAL-STUD-CNT        PIC 9(05) COMP VALUE ZEROES.
019000 01  WKS-ACTIVOS-CNT           PIC 9(05) COMP VALUE ZEROES.
019100 01  WKS-AUSENCIA-TOT          PIC 9(07) COMP VALUE ZEROES.
019200 01  WKS-DIAS-OPERACION        PIC 9(02) COMP VALUE ZEROES.
019300 01  WKS-ESTUDIANTE-DIAS       PIC 9(07) COMP VALUE ZEROES.
019400 01  WKS-NETO-DIAS-MESA        PIC 9(07) COMP VALUE ZEROES.
019500******************************************************************
019600*              CONFIGURACION Y SETTINGS LEIDAS                   *
019700******************************************************************
019800 01  WKS-PER-DAY-RATE          PIC 9(05)V99 VALUE ZEROES.
019900 01  WKS-GST-PERCENT           PIC 9(02)V99 VALUE ZEROES.
020000 01  WKS-SUBTOTAL              PIC S9(09)V99 VALUE ZEROES.
020100 01  WKS-GST-AMOUNT            PIC S9(09)V99 VALUE ZEROES.
020200 01  WKS-TOTAL-TARJETA         PIC S9(09)V99 VALUE ZEROES.
020300******************************************************************
020400*   TARJETA DE RESUMEN DE LA MESA QUE SE ESTA MOSTRANDO, CON     *
020500*   RESPALDO PLANO PARA AUDITORIA DEL PANEL (REQ. 5341)          *
020600******************************************************************
020700 01  WKS-TARJETA-ACUM.
020800     02  WKS-TC-MESS-ID        PIC 9(04) VALUE ZEROES.
020900     02  WKS-TC-ACTIVOS        PIC 9(05) VALUE ZEROES.
021000     02  WKS-TC-TOTAL          PIC 9(09)V99 VALUE ZEROES.
021100     02  FILLER                PIC X(05) VALUE SPACES.
021200 01  WKS-TARJETA-R REDEFINES WKS-TARJETA-ACUM.
021300     02  WKS-TC-RESPALDO       PIC X(23).
021400 01  WKS-GUION-55              PIC X(55) VALUE ALL '='.
021500 01  WKS-MONTO-EDIT            PIC Z,ZZZ,ZZ9.99.
021600 01  WKS-ENTERO-EDIT           PIC ZZZ,ZZ9.
021700******************************************************************
021800 PROCEDURE DIVISION.
021900******************************************************************
022000*               S E C C I O N    P R I N C I P A L               *
022100******************************************************************
022200 000-MAIN SECTION.
022300     PERFORM 010-APERTURA-ARCHIVOS
022400     PERFORM 015-CARGA-TABLA-HOSTALES
022500     PERFORM 017-CARGA-TABLA-ESTUDIANTES
022600     PERFORM 020-ACEPTA-FECHA-CORRIDA
022700     MOVE ZEROES TO WKS-MESS-COUNT
022800     PERFORM 030-PROCESA-TODAS-MESAS
022900     PERFORM 090-MUESTRA-TRAILER
023000     PERFORM 999-CIERRA-ARCHIVOS
023100     STOP RUN.
023200 000-MAIN-E. EXIT.
023300
023400******************************************************************
023500 010-APERTURA-ARCHIVOS SECTION.
023600     OPEN INPUT UMMESS-FILE UMHOST-FILE UMSTUD-FILE
023700     OPEN INPUT UMATTN-FILE UMSTGR-FILE UMBCFG-FILE
023800     IF FS-UMMESS NOT = 0 OR FS-UMHOST NOT = 0
023900        OR FS-UMSTUD NOT = 0
024000        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS SECUENCIALES <<<'
024100                UPON CONSOLE
024200        MOVE 91 TO RETURN-CODE
024300        STOP RUN
024400     END-IF
024500     IF FS-UMATTN NOT = 0
024600        MOVE 'UMATTN' TO ARCHIVO
024700        PERFORM 995-AVISA-ERROR-APERTURA
024800     END-IF
024900     IF FS-UMSTGR NOT = 0
025000        MOVE 'UMSTGR' TO ARCHIVO
025100        PERFORM 995-AVISA-ERROR-APERTURA
025200     END-IF
025300     IF FS-UMBCFG NOT = 0
025400        MOVE 'UMBCFG' TO ARCHIVO
025500        PERFORM 995-AVISA-ERROR-APERTURA
025600     END-IF.
025700 010-APERTURA-ARCHIVOS-E. EXIT.
025800
025900 995-AVISA-ERROR-APERTURA SECTION.
026000     MOVE 'OPEN'   TO ACCION
026100     MOVE SPACES   TO LLAVE
026200     CALL 'UMBFSE1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026300                           FS-UMBCFG, FSE-UMBCFG
026400     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE
026500     PERFORM 999-CIERRA-ARCHIVOS
026600     MOVE 91 TO RETURN-CODE
026700     STOP RUN.
026800 995-AVISA-ERROR-APERTURA-E. EXIT.
026900
027000******************************************************************
027100*   CARGA EN MEMORIA LA TABLA COMPLETA DE RESIDENCIAS, SE USA    *
027200*   PARA RESOLVER LAS RESIDENCIAS DE CADA MESA SIN RELEER EL     *
027300*   ARCHIVO UNA VEZ POR MESA                                     *
027400******************************************************************
027500 015-CARGA-TABLA-HOSTALES SECTION.
027600     MOVE ZEROES TO WKS-HOST-TOTAL
027700     READ UMHOST-FILE
027800          AT END CONTINUE
027900     END-READ
028000     PERFORM 016-ACUMULA-HOSTAL UNTIL FS-UMHOST = 10.
028100 015-CARGA-TABLA-HOSTALES-E. EXIT.
028200
028300 016-ACUMULA-HOSTAL SECTION.
028400     ADD 1 TO WKS-HOST-TOTAL
028500     SET WKS-IX-HOST TO WKS-HOST-TOTAL
028600     MOVE UMHT-HOSTEL-ID TO WKS-TH-HOSTEL-ID (WKS-IX-HOST)
028700     MOVE UMHT-MESS-ID   TO WKS-TH-MESS-ID   (WKS-IX-HOST)
028800     READ UMHOST-FILE
028900          AT END CONTINUE
029000     END-READ.
029100 016-ACUMULA-HOSTAL-E. EXIT.
029200
029300******************************************************************
029400*   CARGA EN MEMORIA LA TABLA COMPLETA DE ESTUDIANTES, SE USA    *
029500*   PARA ACUMULAR ACTIVOS, TOTALES Y AUSENCIAS DE CADA MESA      *
029600******************************************************************
029700 017-CARGA-TABLA-ESTUDIANTES SECTION.
029800     MOVE ZEROES TO WKS-STUD-TOTAL
029900     READ UMSTUD-FILE
030000          AT END CONTINUE
030100     END-READ
030200     PERFORM 018-ACUMULA-ESTUDIANTE UNTIL FS-UMSTUD = 10.
030300 017-CARGA-TABLA-ESTUDIANTES-E. EXIT.
030400
030500 018-ACUMULA-ESTUDIANTE SECTION.
030600     ADD 1 TO WKS-STUD-TOTAL
030700     SET WKS-IX-STUD TO WKS-STUD-TOTAL
030800     MOVE UMST-STUDENT-ID  TO WKS-TE-STUDENT-ID (WKS-IX-STUD)
030900     MOVE UMST-HOSTEL-ID   TO WKS-TE-HOSTEL-ID  (WKS-IX-STUD)
031000     MOVE UMST-ACTIVE-FLAG TO WKS-TE-ACTIVO     (WKS-IX-STUD)
031100     READ UMSTUD-FILE
031200          AT END CONTINUE
031300     END-READ.
031400 018-ACUMULA-ESTUDIANTE-E. EXIT.
031500
031600 020-ACEPTA-FECHA-CORRIDA SECTION.
031700     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
031800 020-ACEPTA-FECHA-CORRIDA-E. EXIT.
031900
032000******************************************************************
032100*   RECORRE EL ARCHIVO DE MESAS EN ORDEN DE NOMBRE Y MUESTRA     *
032200*   UNA TARJETA POR CADA MESA QUE TENGA RESIDENCIAS ASIGNADAS    *
032300******************************************************************
032400 030-PROCESA-TODAS-MESAS SECTION.
032500     READ UMMESS-FILE
032600          AT END CONTINUE
032700     END-READ
032800     PERFORM 035-EVALUA-UNA-MESA UNTIL FS-UMMESS = 10.
032900 030-PROCESA-TODAS-MESAS-E. EXIT.
033000
033100 035-EVALUA-UNA-MESA SECTION.
033200     PERFORM 040-CUENTA-HOSTALES-DE-MESA
033300     IF WKS-HOST-MESS-CNT > 0
033400        PERFORM 050-ACUMULA-ESTADISTICAS-MESA
033500        PERFORM 060-LEE-OPERATING-DAYS-MESA
033600        PERFORM 070-LEE-SETTINGS-RATE-GST
033700        PERFORM 080-CALCULA-Y-MUESTRA-TARJETA
033800        ADD 1 TO WKS-MESS-COUNT
033900     END-IF
034000     READ UMMESS-FILE
034100          AT END CONTINUE
034200     END-READ.
034300 035-EVALUA-UNA-MESA-E. EXIT.
034400
034500 040-CUENTA-HOSTALES-DE-MESA SECTION.
034600     MOVE ZEROES TO WKS-HOST-MESS-CNT
034700     MOVE 1      TO WKS-IX
034800     PERFORM 045-VERIFICA-HOSTAL-MESA
034900             UNTIL WKS-IX > WKS-HOST-TOTAL.
035000 040-CUENTA-HOSTALES-DE-MESA-E. EXIT.
035100
035200 045-VERIFICA-HOSTAL-MESA SECTION.
035300     SET WKS-IX-HOST TO WKS-IX
035400     IF WKS-TH-MESS-ID (WKS-IX-HOST) = UMMS-MESS-ID
035500        ADD 1 TO WKS-HOST-MESS-CNT
035600     END-IF
035700     ADD 1 TO WKS-IX.
035800 045-VERIFICA-HOSTAL-MESA-E. EXIT.
035900
036000******************************************************************
036100*   RECORRE LA TABLA DE ESTUDIANTES, CUENTA LOS QUE PERTENECEN   *
036200*   A LAS RESIDENCIAS DE LA MESA (ACTIVOS E INACTIVOS) Y         *
036300*   ACUMULA SUS DIAS DE AUSENCIA DEL MES EN CURSO, SIN IMPORTAR  *
036400*   SI ESTAN ACTIVOS, CONFORME AL ORIGEN (REQ. 5341)             *
036500******************************************************************
036600 050-ACUMULA-ESTADISTICAS-MESA SECTION.
036700     MOVE ZEROES TO WKS-TOTAL-STUD-CNT WKS-ACTIVOS-CNT
036800     MOVE ZEROES TO WKS-AUSENCIA-TOT
036900     MOVE 1      TO WKS-IX
037000     PERFORM 055-EVALUA-ESTUDIANTE-MESA
037100             UNTIL WKS-IX > WKS-STUD-TOTAL.
037200 050-ACUMULA-ESTADISTICAS-MESA-E. EXIT.
037300
037400 055-EVALUA-ESTUDIANTE-MESA SECTION.
037500     SET WKS-IX-STUD TO WKS-IX
037600     PERFORM 057-VERIFICA-RESIDENCIA-MESA
037700     ADD 1 TO WKS-IX.
037800 055-EVALUA-ESTUDIANTE-MESA-E. EXIT.
037900
038000 057-VERIFICA-RESIDENCIA-MESA SECTION.
038100     MOVE 1 TO WKS-HOST-MATCH
038200     SET WKS-IX-HOST TO 1
038300     PERFORM 058-COMPARA-HOSTAL-MESA
038400             UNTIL WKS-IX-HOST > WKS-HOST-TOTAL
038500                OR WKS-HOST-MATCH = 2.
038600 057-VERIFICA-RESIDENCIA-MESA-E. EXIT.
038700
038800 058-COMPARA-HOSTAL-MESA SECTION.
038900     IF WKS-TH-HOSTEL-ID (WKS-IX-HOST) =
039000        WKS-TE-HOSTEL-ID (WKS-IX-STUD) AND
039100        WKS-TH-MESS-ID   (WKS-IX-HOST) = UMMS-MESS-ID
039200        ADD 1 TO WKS-TOTAL-STUD-CNT
039300        IF WKS-TE-ACTIVO (WKS-IX-STUD) = 'Y'
039400           ADD 1 TO WKS-ACTIVOS-CNT
039500        END-IF
039600        PERFORM 059-LEE-ASISTENCIA-MESA
039700        MOVE 2 TO WKS-HOST-MATCH
039800     END-IF
039900     SET WKS-IX-HOST UP BY 1.
040000 058-COMPARA-HOSTAL-MESA-E. EXIT.
040100
040200 059-LEE-ASISTENCIA-MESA SECTION.
040300     MOVE ZEROES             TO UMAT-STUDENT-ID UMAT-MONTH
040400     MOVE ZEROES             TO UMAT-YEAR
040500     MOVE WKS-TE-STUDENT-ID (WKS-IX-STUD) TO UMAT-STUDENT-ID
040600     MOVE WKS-HOY-MES        TO UMAT-MONTH
040700     MOVE WKS-HOY-ANIO       TO UMAT-YEAR
040800     READ UMATTN-FILE KEY IS UMAT-LLAVE
040900          INVALID KEY
041000             CONTINUE
041100          NOT INVALID KEY
041200             ADD UMAT-ABSENT-DAYS TO WKS-AUSENCIA-TOT
041300     END-READ.
041400 059-LEE-ASISTENCIA-MESA-E. EXIT.
041500
041600******************************************************************
041700*   LOS DIAS DE OPERACION SON EL TOTAL CALENDARIO DEL MES EN     *
041800*   CURSO, A MENOS QUE LA MESA TENGA UNA CONFIGURACION DE        *
041900*   FACTURA GRABADA PARA ESTE MES QUE LOS SOBRESCRIBA            *
042000******************************************************************
042100 060-LEE-OPERATING-DAYS-MESA SECTION.
042200     MOVE ZEROES TO UMBC-MESS-ID UMBC-CFG-MONTH UMBC-CFG-YEAR
042300     MOVE UMMS-MESS-ID TO UMBC-MESS-ID
042400     MOVE WKS-HOY-MES  TO UMBC-CFG-MONTH
042500     MOVE WKS-HOY-ANIO TO UMBC-CFG-YEAR
042600     READ UMBCFG-FILE KEY IS UMBC-LLAVE
042700          INVALID KEY
042800             MOVE 0 TO WKS-CFG-HALLADA
042900          NOT INVALID KEY
043000             MOVE 1 TO WKS-CFG-HALLADA
043100     END-READ
043200     IF CFG-FUE-HALLADA
043300        MOVE UMBC-OPERATING-DAYS TO WKS-DIAS-OPERACION
043400     ELSE
043500        PERFORM 065-CALCULA-DIAS-CALENDARIO
043600     END-IF.
043700 060-LEE-OPERATING-DAYS-MESA-E. EXIT.
043800
043900 065-CALCULA-DIAS-CALENDARIO SECTION.
044000     MOVE DIA-FIN-MES (WKS-HOY-MES) TO WKS-DIAS-OPERACION
044100     IF WKS-HOY-MES = 02
044200        DIVIDE WKS-HOY-ANIO BY 4 GIVING WKS-BIS-L4
044300               REMAINDER WKS-BIS-REM
044400        IF WKS-BIS-REM = 0
044500           DIVIDE WKS-HOY-ANIO BY 100 GIVING WKS-BIS-L100
044600                  REMAINDER WKS-BIS-REM
044700           IF WKS-BIS-REM NOT = 0
044800              MOVE 29 TO WKS-DIAS-OPERACION
044900           ELSE
045000              DIVIDE WKS-HOY-ANIO BY 400 GIVING WKS-BIS-L400
045100                     REMAINDER WKS-BIS-REM
045200              IF WKS-BIS-REM = 0
045300                 MOVE 29 TO WKS-DIAS-OPERACION
045400              END-IF
045500           END-IF
045600        END-IF
045700     END-IF.
045800 065-CALCULA-DIAS-CALENDARIO-E. EXIT.
045900
046000 070-LEE-SETTINGS-RATE-GST SECTION.
046100     MOVE 'PER-DAY-RATE'       TO UMPR-SETTING-KEY
046200     READ UMSTGR-FILE KEY IS UMPR-LLAVE
046300          INVALID KEY
046400             MOVE 12000 TO WKS-PER-DAY-RATE
046500          NOT INVALID KEY
046600             MOVE UMPR-SETTING-VALUE TO WKS-PER-DAY-RATE
046700     END-READ
046800     MOVE 'GST-PERCENT'        TO UMPR-SETTING-KEY
046900     READ UMSTGR-FILE KEY IS UMPR-LLAVE
047000          INVALID KEY
047100             MOVE 500 TO WKS-GST-PERCENT
047200          NOT INVALID KEY
047300             MOVE UMPR-SETTING-VALUE TO WKS-GST-PERCENT
047400     END-READ.
047500 070-LEE-SETTINGS-RATE-GST-E. EXIT.
047600
047700******************************************************************
047800*   LA TARJETA DE PANEL ADMINISTRATIVO NO INCLUYE MULTA, SOLO    *
047900*   SUBTOTAL MAS IGV (TICKET 229102)                             *
048000******************************************************************
048100 080-CALCULA-Y-MUESTRA-TARJETA SECTION.
048200     COMPUTE WKS-ESTUDIANTE-DIAS =
048300             WKS-ACTIVOS-CNT * WKS-DIAS-OPERACION
048400     COMPUTE WKS-NETO-DIAS-MESA =
048500             WKS-ESTUDIANTE-DIAS - WKS-AUSENCIA-TOT
048600     IF WKS-NETO-DIAS-MESA < 0
048700        MOVE ZEROES TO WKS-NETO-DIAS-MESA
048800     END-IF
048900     COMPUTE WKS-SUBTOTAL =
049000             WKS-NETO-DIAS-MESA * WKS-PER-DAY-RATE
049100     COMPUTE WKS-GST-AMOUNT ROUNDED =
049200             WKS-SUBTOTAL * (WKS-GST-PERCENT / 100)
049300     COMPUTE WKS-TOTAL-TARJETA =
049400             WKS-SUBTOTAL + WKS-GST-AMOUNT
049500     MOVE UMMS-MESS-ID      TO WKS-TC-MESS-ID
049600     MOVE WKS-ACTIVOS-CNT   TO WKS-TC-ACTIVOS
049700     MOVE WKS-TOTAL-TARJETA TO WKS-TC-TOTAL
049800     MOVE WKS-TOTAL-TARJETA TO WKS-MONTO-EDIT
049900     MOVE WKS-ACTIVOS-CNT   TO WKS-ENTERO-EDIT
050000     DISPLAY WKS-GUION-55
050100     DISPLAY ' MESA           : ' UMMS-MESS-NAME
050200     DISPLAY ' CODIGO         : ' UMMS-MESS-CODE
050300     DISPLAY ' EST. TOTALES   : ' WKS-TOTAL-STUD-CNT
050400     DISPLAY ' EST. ACTIVOS   : ' WKS-ENTERO-EDIT
050500     DISPLAY ' FACTURA ACTUAL : ' WKS-MONTO-EDIT.
050600 080-CALCULA-Y-MUESTRA-TARJETA-E. EXIT.
050700
050800******************************************************************
050900 090-MUESTRA-TRAILER SECTION.
051000     DISPLAY WKS-GUION-55
051100     IF WKS-MESS-COUNT = 0
051200        DISPLAY ' >>> NO HAY COMEDORES REGISTRADOS <<<'
051300     ELSE
051400        MOVE WKS-MESS-COUNT TO WKS-ENTERO-EDIT
051500        DISPLAY ' TOTAL DE COMEDORES MOSTRADOS : ' WKS-ENTERO-EDIT
051600     END-IF
051700     DISPLAY WKS-GUION-55.
051800 090-MUESTRA-TRAILER-E. EXIT.
051900
052000 999-CIERRA-ARCHIVOS SECTION.
052100     CLOSE UMMESS-FILE UMHOST-FILE UMSTUD-FILE
052200     CLOSE UMATTN-FILE UMSTGR-FILE UMBCFG-FILE.
052300 999-CIERRA-ARCHIVOS-E. EXIT.
